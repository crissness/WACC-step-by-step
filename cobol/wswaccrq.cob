000100********************************************
000200*                                          *
000300*  Record Definition For Companies File   *
000400*     Request Record Driving The Batch    *
000500*     Uses CRQ-Ticker as key              *
000600********************************************
000700*  File size approx 140 bytes.
000800*
000900* ONE RECORD PER COMPANY TO BE VALUED THIS RUN.  FIELDS
001000* MARKED "Market" ARE ONLY USED WHEN CRQ-Val-Method = "M",
001100* FIELDS MARKED "Book" ONLY WHEN = "B" - SEE WACC030.
001200*
001300* 14/03/86 vbc - Created.
001400* 09/07/91 vbc - CRQ-Market-Cap & CRQ-Book-Equity/Debt
001500*                widened to 9(13) - Small-cap limit of
001600*                5,000,000,000 was clipping some entries.
001700* 05/11/98 vbc - Y2K readiness check - no 2 digit years
001800*                held on this record, no change required.
001900* 12/02/03 vbc - Added CRQ-Debt-Maturity for the market
002000*                value of debt bond pricing formula.
002100* 16/04/24 vbc - Copyright notice update superseding all
002200*                previous notices.
002300* 21/10/25 vbc - Brought into the WACC sub-system.
002400*
002500 01  WACC-Company-Record.
002600     03  CRQ-Ticker            PIC X(10).
002700     03  CRQ-Company-Name      PIC X(30).
002800     03  CRQ-Market-Cap        PIC 9(13).
002900*                                 whole dollars.
003000     03  CRQ-Financial-Flag    PIC X(1).
003100*                                 'Y' financial services, else
003200*                                 'N'.
003300     03  CRQ-EBIT              PIC S9(13).
003400*                                 earnings before interest & tax.
003500     03  CRQ-Interest-Expense  PIC 9(13).
003600*                                 annual interest expense, 0
003700*                                 allowed.
003800     03  CRQ-RF-Country        PIC X(20).
003900*                                 supplies the risk free rate.
004000     03  CRQ-Tax-Rate-Pct      PIC 9(2)V9(2).
004100*                                 marginal tax rate, percent,
004200*                                 0-60.
004300     03  CRQ-Index-Symbol      PIC X(12).
004400*                                 market index, detects ERP
004500*                                 country.
004600     03  CRQ-Valuation-Method  PIC X(1).
004700*                                 'M' market weights, 'B' book
004800*                                 weights.
004900     03  CRQ-Book-Equity       PIC 9(13).
005000*                                 used when Val-Method = 'B'.
005100     03  CRQ-Book-Debt         PIC 9(13).
005200*                                 used in both methods.
005300     03  CRQ-Debt-Maturity     PIC 9(2)V9(1).
005400*                                 weighted avg debt maturity,
005500*                                 years.
005600     03  FILLER                PIC X(07).
