000100* Common Configuration Section - shared by all WACC programs.
000200* Printer channel, class tests and UPSI switches for batch runs.
000300*
000400* 14/03/86 vbc - Created.
000500* 02/11/98 vbc - Y2K readiness check - no date fields here.
000600* 16/04/24 vbc - Copyright notice update superseding all notices.
000700* 21/10/25 vbc - Brought into the WACC sub-system.
000800  configuration           section.
000900*------------------------------
001000  source-computer.        ibm-370.
001100  object-computer.        ibm-370.
001200  special-names.
001300      channel 01          is C01-Top-Of-Form
001400      class   Wacc-Numeric-Class  is "0123456789"
001500      class   Wacc-Alpha-Class    is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001600      upsi-0
001700          on  status  is  U0-Testing-On
001800          off status  is  U0-Testing-Off.
