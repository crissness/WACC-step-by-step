000100***************************************************
000200*                                                 *
000300* Linkage Parameters For Wacc020                 *
000400*    Cost-Of-Equity Engine (OLS / CAPM)          *
000500***************************************************
000600*
000700* 21/10/25 vbc - Created for WACC sub-system.
000800 01  Wac020-WS.
000900     03  Wac020-RF-Country     PIC X(20).
001000     03  Wac020-Index-Symbol   PIC X(12).
001100     03  Wac020-Observations   PIC 9(4)            COMP.
001200     03  Wac020-Beta           PIC S9(2)V9(4).
001300     03  Wac020-Alpha          PIC S9(2)V9(6).
001400     03  Wac020-Correlation    PIC S9(1)V9(4).
001500     03  Wac020-R-Squared      PIC 9(1)V9(4).
001600     03  Wac020-Std-Error      PIC 9(2)V9(6).
001700     03  Wac020-T-Statistic    PIC S9(3)V9(4).
001800     03  Wac020-ERP-Country    PIC X(20).
001900     03  Wac020-RF-Rate        PIC 9(1)V9(6).
002000     03  Wac020-ERP            PIC 9(1)V9(6).
002100     03  Wac020-Cost-Of-Equity PIC 9(1)V9(6).
002200     03  Wac020-Error-Flag     PIC X(1).
002300*                            'Y' = record rejected, see
002400*                            Wac020-Reason.
002500     03  Wac020-Reason         PIC X(30).
002600     03  FILLER                PIC X(04).
