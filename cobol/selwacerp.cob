000100* SELECT For Erp File - country equity risk premiums.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300     SELECT ERP-FILE     ASSIGN TO "ERP"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS  IS WACC-Erp-Status.
