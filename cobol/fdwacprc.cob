000100* FD For Prices File - stock/index price history.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300  fd  Prices-File.
000400  copy "wswacprc.cob".
