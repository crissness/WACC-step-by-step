000100* SELECT For Waccout File - result records, output.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300     SELECT WACCOUT-FILE ASSIGN TO "WACCOUT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS  IS WACC-Wrs-Status.
