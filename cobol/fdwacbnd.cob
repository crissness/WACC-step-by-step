000100* FD For Bonds File - country 10 year yields.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300  fd  Bonds-File.
000400  copy "wswacbnd.cob".
