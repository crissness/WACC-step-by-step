000100********************************************
000200*                                          *
000300*  Resident Tables For the WACC Engines   *
000400*                                          *
000500*  Loaded once per run by WACC000 from    *
000600*  RATINGS, BONDS, ERP and PRICES, then   *
000700*  passed on the CALL to WACC010, WACC015 *
000800*  and WACC020 via LINKAGE.               *
000900********************************************
001000*
001100* RATING BANDS KEEP FILE ORDER - THE FIRST BAND LOADED FOR
001200* A GIVEN TABLE-TYPE IS THE WORST RATING, USED AS THE
001300* FALL-BACK WHEN NO BAND MATCHES (SEE WACC010 BB030).
001400*
001500* 14/03/86 vbc - Created.
001600* 20/05/89 vbc - Split the one combined rating table into
001700*                separate Large/Small/Financial tables -
001800*                mixed SEARCH was matching the wrong band.
001900* 06/11/98 vbc - Y2K readiness check - no date fields held
002000*                in these tables, no change required.
002100* 14/02/03 vbc - Added Stock/Index price tables for the new
002200*                Cost of Equity beta regression.
002300* 16/04/24 vbc - Copyright notice update superseding all
002400*                previous notices.
002500* 21/10/25 vbc - Brought into the WACC sub-system.
002600*
002700 01  WACC-Tables.
002800*
002900*    Synthetic rating bands - Large Cap, Small Cap, Financial.
003000*
003100     03  WACC-Large-Cap-Count  PIC 9(3)          COMP.
003200     03  WACC-Large-Cap-Tab                      OCCURS 20 TIMES.
003300         05  LCT-Min-Ratio     PIC S9(5)V9(4).
003400         05  LCT-Max-Ratio     PIC S9(7)V9(4).
003500         05  LCT-Rating        PIC X(8).
003600         05  LCT-Spread        PIC 9(1)V9(6)      COMP-3.
003700     03  WACC-Small-Cap-Count  PIC 9(3)          COMP.
003800     03  WACC-Small-Cap-Tab                      OCCURS 20 TIMES.
003900         05  SCT-Min-Ratio     PIC S9(5)V9(4).
004000         05  SCT-Max-Ratio     PIC S9(7)V9(4).
004100         05  SCT-Rating        PIC X(8).
004200         05  SCT-Spread        PIC 9(1)V9(6)      COMP-3.
004300     03  WACC-Financial-Count  PIC 9(3)          COMP.
004400     03  WACC-Financial-Tab                      OCCURS 20 TIMES.
004500         05  FCT-Min-Ratio     PIC S9(5)V9(4).
004600         05  FCT-Max-Ratio     PIC S9(7)V9(4).
004700         05  FCT-Rating        PIC X(8).
004800         05  FCT-Spread        PIC 9(1)V9(6)      COMP-3.
004900*
005000*    Country bond yield and equity risk premium tables.
005100*
005200     03  WACC-Bond-Count       PIC 9(3)          COMP.
005300     03  WACC-Bond-Tab                           OCCURS 60 TIMES.
005400         05  BNT-Country       PIC X(20).
005500         05  BNT-Yield         PIC 9(3)V9(6)      COMP-3.
005600     03  WACC-ERP-Count        PIC 9(3)          COMP.
005700     03  WACC-ERP-Tab                            OCCURS 60 TIMES.
005800         05  ERT-Country       PIC X(20).
005900         05  ERT-Value         PIC 9(1)V9(6)      COMP-3.
006000*
006100*    Stock and Index closing price history, ascending by date.
006200*
006300     03  WACC-Stock-Count      PIC 9(4)          COMP.
006400     03  WACC-Stock-Tab                          OCCURS 500 TIMES.
006500         05  SPT-Date          PIC X(8).
006600         05  SPT-Close         PIC 9(7)V9(4)      COMP-3.
006700     03  WACC-Index-Count      PIC 9(4)          COMP.
006800     03  WACC-Index-Tab                          OCCURS 500 TIMES.
006900         05  IPT-Date          PIC X(8).
007000         05  IPT-Close         PIC 9(7)V9(4)      COMP-3.
007100*
007200     03  FILLER                PIC X(04).
