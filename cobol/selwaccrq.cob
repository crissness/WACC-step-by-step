000100* SELECT For Companies File - drives the batch.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300     SELECT COMPANIES-FILE ASSIGN TO "COMPANIES"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS  IS WACC-Crq-Status.
