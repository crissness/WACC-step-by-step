000100********************************************
000200*                                          *
000300*  Record Definition For Bonds File       *
000400*     Country 10 Year Gov't Bond Yields   *
000500*     Uses BND-Country as key             *
000600********************************************
000700*
000800* SOURCE FILE HOLDS EITHER A PERCENTAGE (E.G. 4.25) OR A
000900* DECIMAL FRACTION (E.G. 0.0425) - SEE WACC015 FOR THE
001000* > 1 TEST THAT NORMALISES IT ON LOAD.
001100*
001200* 14/03/86 vbc - Created.
001300* 11/09/92 vbc - COUNTRY widened from X(15) to X(20) - some
001400*                names (UNITED KINGDOM, UNITED STATES) did
001500*                not fit.
001600* 03/11/98 vbc - Y2K readiness check - no date fields, no
001700*                change required.
001800* 16/04/24 vbc - Copyright notice update superseding all
001900*                previous notices.
002000* 21/10/25 vbc - Brought into the WACC sub-system.
002100*
002200 01  WACC-Bond-Record.
002300     03  BND-Country           PIC X(20).
002400*                                 upper case, see WACC015.
002500     03  BND-Yield-10Y         PIC 9(3)V9(6).
002600*                                 10 year yield, % or decimal.
002700     03  FILLER                PIC X(06).
