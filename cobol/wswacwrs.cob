000100********************************************
000200*                                          *
000300*  Record Definition For Waccout File     *
000400*     Result Record, One Per Company      *
000500*     Uses WRS-Ticker as key              *
000600********************************************
000700*  File size approx 100 bytes.
000800*
000900* WRITTEN BY WACC000 FOR EVERY COMPANY RECORD THAT CLEARS
001000* ALL OF WACC010, WACC020 AND WACC030 WITHOUT BEING FLAGGED
001100* AS REJECTED - SEE AA080-WRITE-RESULT.
001200*
001300* 14/03/86 vbc - Created.
001400* 05/11/98 vbc - Y2K readiness check - no date fields, no
001500*                change required.
001600* 16/04/24 vbc - Copyright notice update superseding all
001700*                previous notices.
001800* 21/10/25 vbc - Brought into the WACC sub-system.
001900*
002000 01  WACC-Result-Record.
002100     03  WRS-Ticker            PIC X(10).
002200     03  WRS-Company-Type     PIC X(9).
002300*                                 FINANCIAL, LARGE-CAP, SMALL-CAP.
002400     03  WRS-Coverage-Ratio    PIC S9(5)V9(2).
002500     03  WRS-Rating            PIC X(8).
002600     03  WRS-Spread            PIC 9(1)V9(6).
002700     03  WRS-Risk-Free-Rate    PIC 9(1)V9(6).
002800     03  WRS-Cost-Of-Debt      PIC 9(1)V9(6).
002900     03  WRS-Beta              PIC S9(2)V9(4).
003000     03  WRS-R-Squared         PIC 9(1)V9(4).
003100     03  WRS-ERP               PIC 9(1)V9(6).
003200     03  WRS-Cost-Of-Equity    PIC 9(1)V9(6).
003300     03  WRS-Weight-Equity     PIC 9(1)V9(4).
003400     03  WRS-Weight-Debt       PIC 9(1)V9(4).
003500     03  WRS-WACC              PIC 9(1)V9(6).
003600     03  FILLER                PIC X(10).
