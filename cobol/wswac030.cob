000100***************************************************
000200*                                                 *
000300* Linkage Parameters For Wacc030                 *
000400*    Wacc Combination Engine                     *
000500***************************************************
000600*
000700* 21/10/25 vbc - Created for WACC sub-system.
000800 01  Wac030-WS.
000900     03  Wac030-Cost-Of-Equity PIC 9(1)V9(6).
001000     03  Wac030-Cost-Of-Debt   PIC 9(1)V9(6).
001100     03  Wac030-Valn-Method    PIC X(1).
001200     03  Wac030-Market-Cap     PIC 9(13).
001300     03  Wac030-Book-Equity    PIC 9(13).
001400     03  Wac030-Book-Debt      PIC 9(13).
001500     03  Wac030-Interest-Exp   PIC 9(13).
001600     03  Wac030-Debt-Maturity  PIC 9(2)V9(1).
001700     03  Wac030-Equity-Value   PIC 9(13).
001800     03  Wac030-Debt-Value     PIC 9(13).
001900     03  Wac030-Total-Value    PIC 9(13).
002000     03  Wac030-Weight-Equity  PIC 9(1)V9(4).
002100     03  Wac030-Weight-Debt    PIC 9(1)V9(4).
002200     03  Wac030-WACC           PIC 9(1)V9(6).
002300     03  Wac030-Error-Flag     PIC X(1).
002400*                            'Y' = record rejected, see
002500*                            Wac030-Reason.
002600     03  Wac030-Reason         PIC X(30).
002700     03  FILLER                PIC X(04).
