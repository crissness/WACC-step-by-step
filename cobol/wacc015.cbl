000100*****************************************************************
000200*                                                               *
000300*     Country Rate Lookup - Bond Yield / Equity Risk Premium    *
000400*                                                               *
000500*****************************************************************
000600*
000700  identification   division.
000800*========================
000900*
001000***
001100       Program-Id.         wacc015.
001200***
001300       Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400       Installation.       Applewood Computers.
001500       Date-Written.       21/10/1985.
001600       Date-Compiled.
001700       Security.           Copyright (C) 1976-2026, V B Coen.
001800*                        Distributed under the GNU General Public
001900*                        License. See the file COPYING for
002000*                        details.
002100***
002200*    Remarks.            Country rate lookup for the WACC batch -
002300*                        resolves risk-free rate (bond yields) or
002400*                        equity risk premium, with the shop's USA
002500*                        and UK alternative-name handling.
002600***
002700*
002800* changes:
002900* 21/10/1985 vbc - Created, country table search only.
003000* 11/09/1992 vbc - Widened country field to match wider bond
003100* table.
003200* 04/03/1998 vbc - Y2K readiness check - no date fields in this
003300*                  program, no change required.
003400* 19/06/2003 vbc - Added the Britain alias alongside UK and United
003500*                  Kingdom, per request from the gilts desk.
003600* 16/04/2024 vbc - Copyright notice update superseding all
003700* previous
003800*                  notices.
003900* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004000* 21/10/2025 vbc - Re-cut as WACC015 for the WACC valuation batch,
004100*                  replacing the old date-oriented maps04 shell.
004200* 03/11/2025 vbc - Alias retry was only ever trying the one
004300*                  canonical name per family; now tries every
004400*                  other
004500*                  member in turn, as it always should have.
004600*
004700******************************************************************
004800*
004900* Copyright Notice.
005000* ****************
005100*
005200* This notice supersedes all prior copyright notices & was updated
005300* 2024-04-16.
005400*
005500* These files and programs are part of the Applewood Computers
005600* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
005700* and later.
005800*
005900* This program is now free software; you can redistribute it
006000* and/or
006100* modify it under the terms listed here and of the GNU General
006200* Public
006300* License as published by the Free Software Foundation; version 3
006400* and later as revised for PERSONAL USAGE ONLY and that includes
006500* for
006600* use within a business but EXCLUDES repackaging or for Resale,
006700* Rental or Hire in ANY way.
006800*
006900* ACAS is distributed in the hope that it will be useful, but
007000* WITHOUT
007100* ANY WARRANTY; without even the implied warranty of
007200* MERCHANTABILITY
007300* or FITNESS FOR A PARTICULAR PURPOSE.
007400*
007500******************************************************************
007600*
007700  environment      division.
007800*========================
007900*
008000  copy  "envdiv.cob".
008100  input-output     section.
008200*-----------------------
008300*
008400  data             division.
008500*========================
008600  working-storage  section.
008700*-----------------------
008800*
008900  01  Ws-Alias-Country         PIC X(20).
009000  01  Ws-Alias-Parts  redefines  Ws-Alias-Country.
009100      03  Wap-Word-1            PIC X(10).
009200      03  Wap-Word-2            PIC X(10).
009300*                            lets us spot "UNITED STATES/KINGDOM".
009400  01  Ws-Tally-Area.
009500      03  Ws-Tally-Bin          PIC S9(4)     comp.
009600  01  Ws-Tally-Alt  redefines  Ws-Tally-Area.
009700      03  Ws-Tally-Disp         PIC S9(4).
009800*                            display view used by trace dumps
009900*                            only.
010000  01  Ws-Country-Save           PIC X(20).
010100  01  Ws-Country-Save-R redefines Ws-Country-Save.
010200      03  Ws-Save-First          PIC X(1).
010300      03  filler                 PIC X(19).
010400*
010500  77  Wb                        PIC S9(4)     comp.
010600  linkage          section.
010700*-----------------------
010800*
010900  copy  "wswac015.cob".
011000  copy  "wswactbl.cob".
011100*
011200  procedure        division  using  Wac015-WS  WACC-Tables.
011300*=========================================================
011400*
011500  AA010-Main.
011600      move     spaces  to  Ws-Alias-Country.
011700      move     Wac015-Country  to  Ws-Alias-Country.
011800      move     "N"  to  Wac015-Found.
011900      move     zero to  Wac015-Rate.
012000*
012100      perform  FF010-Retry-Search  thru  FF010-Exit.
012200*
012300      if       Wac015-Found = "Y"
012400               go to  AA010-Exit.
012500*
012600      perform  DD010-Try-Alias  thru  DD010-Exit.
012700*
012800  AA010-Exit.   exit program.
012900*
013000**  Scan the resident bond-yield table, loaded by Wacc000 at start
013100**  of run (AA030-Load-Bonds), for the supplied country name.
013200*
013300  BB010-Search-Bonds.
013400      set      Wb  to  1.
013500      search   WACC-Bond-Tab
013600               varying  Wb
013700               at end   go to  BB010-Exit
013800               when  BNT-Country (Wb) = Ws-Alias-Country
013900                     move  BNT-Yield (Wb)  to  Wac015-Rate
014000                     move  "Y"             to  Wac015-Found
014100                     go to  BB010-Exit.
014200  BB010-Exit.  exit.
014300*
014400**  Scan the resident Erp table, loaded by Wacc000 at start of
014500**  run (AA040-Load-Erp), for the supplied country name.
014600*
014700  CC010-Search-Erp.
014800      set      Wb  to  1.
014900      search   WACC-Erp-Tab
015000               varying  Wb
015100               at end   go to  CC010-Exit
015200               when  ERT-Country (Wb) = Ws-Alias-Country
015300                     move  ERT-Value (Wb)  to  Wac015-Rate
015400                     move  "Y"             to  Wac015-Found
015500                     go to  CC010-Exit.
015600  CC010-Exit.  exit.
015700*
015800**  The shop keeps getting request files with USA typed as UNITED
015900**  STATES or US, and UK typed as UNITED KINGDOM or BRITAIN, and
016000*the
016100**  table itself may hold any one of the family, not always the
016200**  abbreviation that was supplied.  Save the name as given, then
016300*try
016400**  every OTHER member of its family in turn against the tables,
016500**  stopping as soon as one of them is found -
016600*Wap-Word-1/Wap-Word-2
016700**  catch the two-word forms without a literal full-string match.
016800*
016900  DD010-Try-Alias.
017000      move     Ws-Alias-Country  to  Ws-Country-Save.
017100      if       Ws-Country-Save = "USA" or
017200               Ws-Country-Save = "US" or
017300               ( Wap-Word-1 = "UNITED" and Wap-Word-2 = "STATES" )
017400               perform  EE010-Try-Usa-Family  thru  EE010-Exit
017500               go to  DD010-Exit.
017600*
017700      if       Ws-Country-Save = "UK" or
017800               Ws-Country-Save = "BRITAIN" or
017900               ( Wap-Word-1 = "UNITED"
018000                 and Wap-Word-2 = "KINGDOM" )
018100               perform  EE020-Try-Uk-Family  thru  EE020-Exit.
018200*
018300  DD010-Exit.  exit.
018400*
018500**  Try the other two names in the USA family in turn, skipping
018600*the
018700**  one already supplied - stop as soon as one of them is found.
018800*
018900  EE010-Try-Usa-Family.
019000      if       Ws-Country-Save not = "USA"
019100               move  "USA"            to  Ws-Alias-Country
019200               perform  FF010-Retry-Search  thru  FF010-Exit
019300               if  Wac015-Found = "Y"
019400                   go to  EE010-Exit.
019500*
019600      if       Ws-Country-Save not = "UNITED STATES"
019700               move  "UNITED STATES"  to  Ws-Alias-Country
019800               perform  FF010-Retry-Search  thru  FF010-Exit
019900               if  Wac015-Found = "Y"
020000                   go to  EE010-Exit.
020100*
020200      if       Ws-Country-Save not = "US"
020300               move  "US"             to  Ws-Alias-Country
020400               perform  FF010-Retry-Search  thru  FF010-Exit.
020500  EE010-Exit.  exit.
020600*
020700**  Same idea for the UK family.
020800*
020900  EE020-Try-Uk-Family.
021000      if       Ws-Country-Save not = "UK"
021100               move  "UK"              to  Ws-Alias-Country
021200               perform  FF010-Retry-Search  thru  FF010-Exit
021300               if  Wac015-Found = "Y"
021400                   go to  EE020-Exit.
021500*
021600      if       Ws-Country-Save not = "UNITED KINGDOM"
021700               move  "UNITED KINGDOM"  to  Ws-Alias-Country
021800               perform  FF010-Retry-Search  thru  FF010-Exit
021900               if  Wac015-Found = "Y"
022000                   go to  EE020-Exit.
022100*
022200      if       Ws-Country-Save not = "BRITAIN"
022300               move  "BRITAIN"         to  Ws-Alias-Country
022400               perform  FF010-Retry-Search  thru  FF010-Exit.
022500  EE020-Exit.  exit.
022600*
022700**  Re-run the bond or Erp table search for whatever name is
022800**  currently sitting in Ws-Alias-Country.
022900*
023000  FF010-Retry-Search.
023100      if       Wac015-Table-Choice = "B"
023200               perform  BB010-Search-Bonds  thru  BB010-Exit
023300      else
023400               perform  CC010-Search-Erp    thru  CC010-Exit.
023500  FF010-Exit.  exit.
