000100* FD For Ratings File - synthetic rating bands.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300  fd  Ratings-File.
000400  copy "wswacrtb.cob".
