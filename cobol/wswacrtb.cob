000100********************************************
000200*                                          *
000300*  Record Definition For Ratings File     *
000400*     Synthetic Credit Rating Bands        *
000500*     Uses RTB-Table-Type + band order    *
000600*     as the effective key (first match   *
000700*     in file order wins - see WACC010)   *
000800********************************************
000900*
001000* REPLACES THE OLD COMBINED-TABLE LOOKUP WITH THREE FLAT
001100* SUB-TABLES TAGGED BY RTB-TABLE-TYPE -
001200*   'L' = LARGE CAP, 'S' = SMALL CAP, 'F' = FINANCIAL.
001300*
001400* 14/03/86 vbc - Created.
001500* 02/11/98 vbc - Y2K readiness check - no date fields in this
001600*                record, no change required.
001700* 19/06/03 vbc - Widened RTB-Max-Ratio to S9(7)V9(4) to allow
001800*                the open-ended top band a very large upper
001900*                bound instead of a hard-coded 999.99.
002000* 16/04/24 vbc - Copyright notice update superseding all
002100*                previous notices.
002200* 21/10/25 vbc - Brought into the WACC sub-system alongside
002300*                the new payroll files.
002400*
002500 01  WACC-Rating-Record.
002600     03  RTB-Table-Type        PIC X(1).
002700*                                 'L','S' or 'F' - see above.
002800     03  RTB-Min-Ratio         PIC S9(5)V9(4).
002900*                                 lower bound of band, inclusive.
003000     03  RTB-Max-Ratio         PIC S9(7)V9(4).
003100*                                 upper bound of band, inclusive.
003200     03  RTB-Rating            PIC X(8).
003300*                                 e.g. "AAA","BB+","Caa/CCC".
003400     03  RTB-Spread            PIC 9(1)V9(6).
003500*                                 credit spread, decimal fraction.
003600     03  FILLER                PIC X(04).
