000100* FD For Companies File - drives the batch.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300  fd  Companies-File.
000400  copy "wswaccrq.cob".
