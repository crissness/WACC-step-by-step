000100********************************************
000200*                                          *
000300*  Record Definition For Erp File         *
000400*     Country Equity Risk Premiums        *
000500*     Uses ERP-Country as key             *
000600********************************************
000700*
000800* VALUES HERE ARE ALWAYS DECIMAL FRACTIONS ALREADY - UNLIKE
000900* THE BONDS FILE THERE IS NO PERCENT/FRACTION NORMALISATION.
001000*
001100* 14/03/86 vbc - Created.
001200* 03/11/98 vbc - Y2K readiness check - no date fields, no
001300*                change required.
001400* 16/04/24 vbc - Copyright notice update superseding all
001500*                previous notices.
001600* 21/10/25 vbc - Brought into the WACC sub-system.
001700*
001800 01  WACC-ERP-Record.
001900     03  ERP-Country           PIC X(20).
002000*                                 upper case, see WACC015.
002100     03  ERP-Value             PIC 9(1)V9(6).
002200*                                 total equity risk premium.
002300     03  FILLER                PIC X(06).
