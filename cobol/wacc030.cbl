000100*****************************************************************
000200*                                                               *
000300*       Wacc Combination Engine - Weights & Final Rate          *
000400*                                                               *
000500*****************************************************************
000600*
000700  identification   division.
000800*========================
000900*
001000***
001100       Program-Id.         wacc030.
001200***
001300       Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400       Installation.       Applewood Computers.
001500       Date-Written.       28/11/1985.
001600       Date-Compiled.
001700       Security.           Copyright (C) 1976-2026, V B Coen.
001800*                        Distributed under the GNU General Public
001900*                        License. See the file COPYING for
002000*                        details.
002100***
002200*    Remarks.            Validates the two input rates, prices the
002300*                        market value of debt as a bond (present
002400*                        value of interest plus discounted face),
002500*                        derives capital-structure weights and
002600*                        returns the final weighted average cost
002700*                        of
002800*                        capital for the WACC valuation batch.
002900***
003000*
003100* changes:
003200* 28/11/1985 vbc - Created, book-value weights only.
003300* 20/05/1989 vbc - Added the market-value bond-pricing route for
003400*                  debt, to match the large-cap analysis sheets.
003500* 06/11/1998 vbc - Y2K readiness check - no date fields in this
003600*                  program, no change required.
003700* 14/02/2003 vbc - Reject Kd = 0 with method M instead of letting
003800*                  the annuity factor divide by zero.
003900* 16/04/2024 vbc - Copyright notice update superseding all
004000* previous
004100*                  notices.
004200* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004300* 21/10/2025 vbc - New program for the WACC valuation batch, built
004400*                  in the MAPS family house style.
004500*
004600******************************************************************
004700*
004800* Copyright Notice.
004900* ****************
005000*
005100* This notice supersedes all prior copyright notices & was updated
005200* 2024-04-16.
005300*
005400* These files and programs are part of the Applewood Computers
005500* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
005600* and later.
005700*
005800* This program is now free software; you can redistribute it
005900* and/or
006000* modify it under the terms listed here and of the GNU General
006100* Public
006200* License as published by the Free Software Foundation; version 3
006300* and later as revised for PERSONAL USAGE ONLY and that includes
006400* for
006500* use within a business but EXCLUDES repackaging or for Resale,
006600* Rental or Hire in ANY way.
006700*
006800* ACAS is distributed in the hope that it will be useful, but
006900* WITHOUT
007000* ANY WARRANTY; without even the implied warranty of
007100* MERCHANTABILITY
007200* or FITNESS FOR A PARTICULAR PURPOSE.
007300*
007400******************************************************************
007500*
007600  environment      division.
007700*========================
007800*
007900  copy  "envdiv.cob".
008000  input-output     section.
008100*-----------------------
008200*
008300  data             division.
008400*========================
008500  working-storage  section.
008600*-----------------------
008700*
008800  01  Ws-Pv-Fields.
008900      03  Ws-Annuity-Factor     PIC S9(3)V9(8).
009000      03  Ws-Pv-Interest        PIC S9(13)V9(4).
009100      03  Ws-Pv-Principal       PIC S9(13)V9(4).
009200      03  Ws-Discount-Factor    PIC S9(3)V9(8).
009300  01  Ws-Pv-Redef redefines Ws-Pv-Fields.
009400      03  filler                PIC X(66).
009500*                            byte view, used by trace dumps only.
009600*
009700  01  Ws-Power-Fields.
009800      03  Ws-Pow-Base           PIC S9(3)V9(8).
009900      03  Ws-Pow-Int            PIC 9(3)      comp.
010000      03  Ws-Pow-Frac           PIC S9(1)V9(4).
010100      03  Ws-Pow-Result         PIC S9(3)V9(8).
010200      03  Ws-Pow-Loop            PIC 9(3)      comp.
010300  01  Ws-Power-Redef redefines Ws-Power-Fields.
010400      03  filler                PIC X(24).
010500*                            byte view, used by trace dumps only.
010600*
010700  01  Ws-Maturity-Work.
010800      03  Ws-Mat-Value          PIC 9(2)V9(1).
010900      03  filler                PIC X(01).
011000  01  Ws-Maturity-Split redefines Ws-Maturity-Work.
011100      03  Ws-Mat-Int            PIC 9(2).
011200      03  Ws-Mat-Frac           PIC 9(1).
011300      03  filler                PIC X(01).
011400*
011500  01  Ws-Log-Fields.
011600      03  Ws-Ln-Input           PIC S9(3)V9(8).
011700      03  Ws-Ln-Result          PIC S9(3)V9(8).
011800      03  Ws-Ln-Y               PIC S9(3)V9(8).
011900      03  Ws-Ln-Y2              PIC S9(3)V9(8).
012000      03  Ws-Ln-Power           PIC S9(3)V9(8).
012100      03  Ws-Ln-Term            PIC S9(3)V9(8).
012200      03  filler                PIC X(04).
012300  01  Ws-Exp-Fields.
012400      03  Ws-Exp-Input          PIC S9(3)V9(8).
012500      03  Ws-Exp-Result         PIC S9(3)V9(8).
012600      03  Ws-Exp-Term           PIC S9(3)V9(8).
012700  01  Ws-Exp-Redef redefines Ws-Exp-Fields.
012800      03  filler                PIC X(24).
012900*                            byte view, used by trace dumps only.
013000*
013100  77  Ws-Equity-Value-Work      PIC S9(15)V9(4).
013200  77  Ws-Debt-Value-Work        PIC S9(15)V9(4).
013300  77  Ws-Total-Value-Work       PIC S9(15)V9(4).
013400  linkage          section.
013500*-----------------------
013600*
013700  copy  "wswac030.cob".
013800*
013900  procedure        division  using  Wac030-WS.
014000*============================================
014100*
014200  AA010-Main.
014300      move     "N"      to  Wac030-Error-Flag.
014400      move     spaces   to  Wac030-Reason.
014500      perform  BB010-Range-Check     thru  BB010-Exit.
014600      if       Wac030-Error-Flag = "Y"
014700               go to  AA010-Exit.
014800      if       Wac030-Valn-Method  =  "M"
014900               perform  BB020-Market-Value   thru  BB020-Exit
015000      else
015100               perform  BB030-Book-Value     thru  BB030-Exit.
015200      if       Wac030-Error-Flag = "Y"
015300               go to  AA010-Exit.
015400      perform  BB040-Weights         thru  BB040-Exit.
015500      compute  Wac030-WACC  rounded =
015600               ( Wac030-Cost-Of-Equity  *
015700                 Wac030-Weight-Equity )  +
015800               ( Wac030-Cost-Of-Debt    *
015900                 Wac030-Weight-Debt   ).
016000  AA010-Exit.   exit program.
016100*
016200**  Cost of equity 0-50%, cost of debt 0-30%, maturity must be
016300**  positive, and a zero cost of debt with market weights would
016400**  divide by zero in the annuity factor below - reject it here.
016500*
016600  BB010-Range-Check.
016700      if       Wac030-Cost-Of-Equity  <  zero
016800         or    Wac030-Cost-Of-Equity  >  .50
016900               move  "Y" to Wac030-Error-Flag
017000               move  "COST OF EQUITY OUT OF RANGE"
017100                                      to  Wac030-Reason
017200               go to  BB010-Exit.
017300      if       Wac030-Cost-Of-Debt  <  zero
017400         or    Wac030-Cost-Of-Debt  >  .30
017500               move  "Y" to Wac030-Error-Flag
017600               move  "COST OF DEBT OUT OF RANGE" to Wac030-Reason
017700               go to  BB010-Exit.
017800      if       Wac030-Debt-Maturity  not >  zero
017900               move  "Y" to Wac030-Error-Flag
018000               move  "DEBT MATURITY NOT POSITIVE" to Wac030-Reason
018100               go to  BB010-Exit.
018200      if       Wac030-Cost-Of-Debt  =  zero
018300         and   Wac030-Valn-Method  =  "M"
018400               move  "Y" to Wac030-Error-Flag
018500               move  "ZERO KD NOT VALID FOR MARKET METHOD"
018600                                      to  Wac030-Reason.
018700  BB010-Exit.  exit.
018800*
018900**  Market value route: price debt as a bond - present value of
019000**  the interest annuity plus the discounted face value - then
019100**  value equity at its quoted market capitalisation.
019200*
019300  BB020-Market-Value.
019400      compute  Ws-Annuity-Factor  rounded =
019500               ( 1  -
019600                 ( 1  /  ( 1  +  Wac030-Cost-Of-Debt ) ) )  /
019700               Wac030-Cost-Of-Debt.
019800      compute  Ws-Pv-Interest  rounded =
019900               Wac030-Interest-Exp  *  Ws-Annuity-Factor.
020000*
020100      move     1  to  Ws-Pow-Base.
020200      add      Wac030-Cost-Of-Debt  to  Ws-Pow-Base.
020300      move     Wac030-Debt-Maturity  to  Ws-Mat-Value.
020400      move     Ws-Mat-Int             to  Ws-Pow-Int.
020500      compute  Ws-Pow-Frac  rounded =  Ws-Mat-Frac  /  10.
020600      perform  CC010-Power          thru  CC010-Exit.
020700      compute  Ws-Pv-Principal  rounded =
020800               Wac030-Book-Debt  /  Ws-Pow-Result.
020900*
021000      compute  Ws-Debt-Value-Work  rounded =
021100               Ws-Pv-Interest  +  Ws-Pv-Principal.
021200      move     Ws-Debt-Value-Work  to  Wac030-Debt-Value.
021300      move     Wac030-Market-Cap   to  Wac030-Equity-Value.
021400      compute  Ws-Total-Value-Work  rounded =
021500               Wac030-Equity-Value  +  Wac030-Debt-Value.
021600      move     Ws-Total-Value-Work  to  Wac030-Total-Value.
021700  BB020-Exit.  exit.
021800*
021900**  Book value route: no bond pricing required, the ledger figures
022000**  stand as given.
022100*
022200  BB030-Book-Value.
022300      move     Wac030-Book-Equity  to  Wac030-Equity-Value.
022400      move     Wac030-Book-Debt    to  Wac030-Debt-Value.
022500      compute  Ws-Total-Value-Work  rounded =
022600               Wac030-Equity-Value  +  Wac030-Debt-Value.
022700      move     Ws-Total-Value-Work  to  Wac030-Total-Value.
022800  BB030-Exit.  exit.
022900*
023000  BB040-Weights.
023100      if       Wac030-Total-Value  =  zero
023200               move  zero  to  Wac030-Weight-Equity
023300               move  zero  to  Wac030-Weight-Debt
023400               go to  BB040-Exit.
023500      compute  Wac030-Weight-Equity  rounded =
023600               Wac030-Equity-Value  /  Wac030-Total-Value.
023700      compute  Wac030-Weight-Debt  rounded =
023800               Wac030-Debt-Value    /  Wac030-Total-Value.
023900  BB040-Exit.  exit.
024000*
024100**  Raises Ws-Pow-Base to a fractional power without using an
024200**  intrinsic function - the whole years by repeated multiply,
024300**  the odd part of a year by a Taylor series on the exponential
024400**  of (fraction x natural log of the base), since that product
024500**  stays small for realistic maturities.
024600*
024700  CC010-Power.
024800      move     1  to  Ws-Pow-Result.
024900      move     zero  to  Ws-Pow-Loop.
025000      if       Ws-Pow-Int  =  zero
025100               go to  CC020-Fraction-Part.
025200      perform  CC015-Multiply-Once  thru  CC015-Exit
025300               varying  Ws-Pow-Loop  from  1  by  1
025400               until    Ws-Pow-Loop  >  Ws-Pow-Int.
025500  CC020-Fraction-Part.
025600      if       Ws-Pow-Frac  =  zero
025700               go to  CC010-Exit.
025800      move     Ws-Pow-Base    to  Ws-Ln-Input.
025900      perform  DD010-Natural-Log   thru  DD010-Exit.
026000      compute  Ws-Exp-Input  rounded =
026100               Ws-Ln-Result  *  Ws-Pow-Frac.
026200      perform  EE010-Exponential    thru  EE010-Exit.
026300      compute  Ws-Pow-Result  rounded =
026400               Ws-Pow-Result  *  Ws-Exp-Result.
026500  CC010-Exit.  exit.
026600*
026700  CC015-Multiply-Once.
026800      compute  Ws-Pow-Result  rounded =
026900               Ws-Pow-Result  *  Ws-Pow-Base.
027000  CC015-Exit.  exit.
027100*
027200**  Natural log of Ws-Ln-Input by the (x-1)/(x+1) series - good
027300**  convergence for the near-unity bases this program meets.
027400*
027500  DD010-Natural-Log.
027600      compute  Ws-Ln-Y  rounded =
027700               ( Ws-Ln-Input  -  1 )  /  ( Ws-Ln-Input  +  1 ).
027800      compute  Ws-Ln-Y2  rounded  =  Ws-Ln-Y  *  Ws-Ln-Y.
027900      move     Ws-Ln-Y      to  Ws-Ln-Power.
028000      move     Ws-Ln-Y      to  Ws-Ln-Result.
028100*
028200      compute  Ws-Ln-Power  rounded =  Ws-Ln-Power  *  Ws-Ln-Y2.
028300      compute  Ws-Ln-Term   rounded =  Ws-Ln-Power  /  3.
028400      add      Ws-Ln-Term   to  Ws-Ln-Result.
028500*
028600      compute  Ws-Ln-Power  rounded =  Ws-Ln-Power  *  Ws-Ln-Y2.
028700      compute  Ws-Ln-Term   rounded =  Ws-Ln-Power  /  5.
028800      add      Ws-Ln-Term   to  Ws-Ln-Result.
028900*
029000      compute  Ws-Ln-Power  rounded =  Ws-Ln-Power  *  Ws-Ln-Y2.
029100      compute  Ws-Ln-Term   rounded =  Ws-Ln-Power  /  7.
029200      add      Ws-Ln-Term   to  Ws-Ln-Result.
029300*
029400      compute  Ws-Ln-Power  rounded =  Ws-Ln-Power  *  Ws-Ln-Y2.
029500      compute  Ws-Ln-Term   rounded =  Ws-Ln-Power  /  9.
029600      add      Ws-Ln-Term   to  Ws-Ln-Result.
029700*
029800      compute  Ws-Ln-Result  rounded =  Ws-Ln-Result  *  2.
029900  DD010-Exit.  exit.
030000*
030100**  Exponential of Ws-Exp-Input by the Maclaurin series - the
030200**  fractional-year log product stays well inside its radius.
030300*
030400  EE010-Exponential.
030500      move     1  to  Ws-Exp-Result.
030600      move     1  to  Ws-Exp-Term.
030700*
030800      compute  Ws-Exp-Term  rounded =
030900               Ws-Exp-Term  *  Ws-Exp-Input.
031000      add      Ws-Exp-Term  to  Ws-Exp-Result.
031100*
031200      compute  Ws-Exp-Term  rounded =
031300               Ws-Exp-Term  *  Ws-Exp-Input  /  2.
031400      add      Ws-Exp-Term  to  Ws-Exp-Result.
031500*
031600      compute  Ws-Exp-Term  rounded =
031700               Ws-Exp-Term  *  Ws-Exp-Input  /  3.
031800      add      Ws-Exp-Term  to  Ws-Exp-Result.
031900*
032000      compute  Ws-Exp-Term  rounded =
032100               Ws-Exp-Term  *  Ws-Exp-Input  /  4.
032200      add      Ws-Exp-Term  to  Ws-Exp-Result.
032300*
032400      compute  Ws-Exp-Term  rounded =
032500               Ws-Exp-Term  *  Ws-Exp-Input  /  5.
032600      add      Ws-Exp-Term  to  Ws-Exp-Result.
032700*
032800      compute  Ws-Exp-Term  rounded =
032900               Ws-Exp-Term  *  Ws-Exp-Input  /  6.
033000      add      Ws-Exp-Term  to  Ws-Exp-Result.
033100  EE010-Exit.  exit.
