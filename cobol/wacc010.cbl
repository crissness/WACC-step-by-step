000100*****************************************************************
000200*                                                               *
000300*              Cost-Of-Debt Engine - Rating & Spread            *
000400*                                                               *
000500*****************************************************************
000600*
000700  identification   division.
000800*========================
000900*
001000***
001100       Program-Id.         wacc010.
001200***
001300       Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400       Installation.       Applewood Computers.
001500       Date-Written.       01/11/1985.
001600       Date-Compiled.
001700       Security.           Copyright (C) 1967-2026, V B Coen.
001800*                        Distributed under the GNU General Public
001900*                        License. See the file COPYING for
002000*                        details.
002100***
002200*    Remarks.            Classifies a company, computes its
002300*    interest
002400*                        coverage ratio, looks up a synthetic
002500*                        rating
002600*                        and spread, and derives the after-tax
002700*                        cost
002800*                        of debt for the WACC valuation batch.
002900***
003000*
003100* changes:
003200* 01/11/1985 vbc - Created, three rating bands
003300* financial/large/small.
003400* 20/05/1989 vbc - Bands split into separate large/small/financial
003500*                  sub-tables to stop one rogue band corrupting
003600*                  the
003700*                  others - see Wacc-Tables in wswactbl.
003800* 06/11/1998 vbc - Y2K readiness check - no date fields in this
003900*                  program, no change required.
004000* 14/02/2003 vbc - Added the tax-rate range check, previously only
004100*                  validated by the loader.
004200* 16/04/2024 vbc - Copyright notice update superseding all
004300* previous
004400*                  notices.
004500* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004600* 21/10/2025 vbc - Re-cut as WACC010 for the WACC valuation batch,
004700*                  replacing the old check-digit shell (was
004800*                  MAPS09).
004900*
005000******************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior copyright notices & was updated
005600* 2024-04-16.
005700*
005800* These files and programs are part of the Applewood Computers
005900* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
006000* and later.
006100*
006200* This program is now free software; you can redistribute it
006300* and/or
006400* modify it under the terms listed here and of the GNU General
006500* Public
006600* License as published by the Free Software Foundation; version 3
006700* and later as revised for PERSONAL USAGE ONLY and that includes
006800* for
006900* use within a business but EXCLUDES repackaging or for Resale,
007000* Rental or Hire in ANY way.
007100*
007200* ACAS is distributed in the hope that it will be useful, but
007300* WITHOUT
007400* ANY WARRANTY; without even the implied warranty of
007500* MERCHANTABILITY
007600* or FITNESS FOR A PARTICULAR PURPOSE.
007700*
007800******************************************************************
007900*
008000  environment      division.
008100*========================
008200*
008300  copy  "envdiv.cob".
008400  input-output     section.
008500*-----------------------
008600*
008700  data             division.
008800*========================
008900  working-storage  section.
009000*-----------------------
009100*
009200  01  Ws-Work-Fields.
009300      03  Ws-Ratio-Work         PIC S9(9)V9(6).
009400      03  Ws-Matched            PIC X(1).
009500      03  Ws-Lookup-WS.
009600          05  Ws-Lkp-Country    PIC X(20).
009700          05  Ws-Lkp-Choice     PIC X(1).
009800          05  Ws-Lkp-Rate       PIC 9(1)V9(6).
009900          05  Ws-Lkp-Found      PIC X(1).
010000          05  filler            PIC X(08).
010100  01  Ws-Ratio-Redef redefines Ws-Work-Fields.
010200      03  Ws-Ratio-Int          PIC S9(9).
010300      03  filler                PIC X(34).
010400*                            integer view, used by trace dumps
010500*                            only.
010600  01  Ws-Tax-Fields.
010700      03  Ws-Tax-Work           PIC 9(1)V9(6).
010800  01  Ws-Tax-Redef redefines Ws-Tax-Fields.
010900      03  Ws-Tax-Disp           PIC 9(7).
011000*                            display view, used by trace dumps
011100*                            only.
011200*
011300  01  Ws-Counter-Fields.
011400      03  Ws-Band-Count         PIC 9(3)      comp.
011500      03  Wt                    PIC S9(4)     comp.
011600      03  filler                PIC X(01).
011700  01  Ws-Counter-Redef redefines Ws-Counter-Fields.
011800      03  filler                PIC X(07).
011900*                            byte view, used by trace dumps only.
012000  linkage          section.
012100*-----------------------
012200*
012300  copy  "wswac010.cob".
012400  copy  "wswactbl.cob".
012500*
012600  procedure        division  using  Wac010-WS  WACC-Tables.
012700*=========================================================
012800*
012900  AA010-Main.
013000      move     "N"      to  Wac010-Error-Flag.
013100      move     spaces   to  Wac010-Reason.
013200      perform  BB010-Classify      thru  BB010-Exit.
013300      perform  BB020-Coverage      thru  BB020-Exit.
013400      perform  BB030-Rate-Band     thru  BB030-Exit.
013500      if       Wac010-Error-Flag = "Y"
013600               go to  AA010-Exit.
013700      perform  BB040-Risk-Free     thru  BB040-Exit.
013800      if       Wac010-Error-Flag = "Y"
013900               go to  AA010-Exit.
014000      perform  BB050-Tax-Check     thru  BB050-Exit.
014100      if       Wac010-Error-Flag = "Y"
014200               go to  AA010-Exit.
014300      perform  BB060-Final-Cost    thru  BB060-Exit.
014400  AA010-Exit.   exit program.
014500*
014600**  Financial flag wins over size; large cap strictly over
014700**  5,000,000,000.
014800*
014900  BB010-Classify.
015000      if       Wac010-Financial-Flag = "Y"
015100               move  "FINANCIAL"  to  Wac010-Company-Type
015200               go to  BB010-Exit.
015300      if       Wac010-Market-Cap  >  5000000000
015400               move  "LARGE-CAP"  to  Wac010-Company-Type
015500      else
015600               move  "SMALL-CAP"  to  Wac010-Company-Type.
015700  BB010-Exit.  exit.
015800*
015900**  Interest expense of zero or less forces the ratio to the
016000**  standard 20.00 the shop has always used for debt-free firms.
016100*
016200  BB020-Coverage.
016300      if       Wac010-Interest-Exp  not >  zero
016400               move  zero   to  Wac010-Interest-Exp
016500               move  20.00  to  Wac010-Coverage-Ratio
016600               go to  BB020-Exit.
016700      compute  Ws-Ratio-Work  rounded =
016800               Wac010-EBIT  /  Wac010-Interest-Exp.
016900      move     Ws-Ratio-Work  to  Wac010-Coverage-Ratio.
017000  BB020-Exit.  exit.
017100*
017200**  First band in file order whose range includes the ratio wins;
017300**  if none match, fall back to the table's first (worst) band -
017400**  this mirrors the old three-table BASIC lookup exactly.
017500*
017600  BB030-Rate-Band.
017700      move     "N"  to  Ws-Matched.
017800      if       Wac010-Company-Type = "FINANCIAL"
017900               move  WACC-Financial-Count  to  Ws-Band-Count
018000      else
018100      if       Wac010-Company-Type = "LARGE-CAP"
018200               move  WACC-Large-Cap-Count  to  Ws-Band-Count
018300      else
018400               move  WACC-Small-Cap-Count  to  Ws-Band-Count.
018500*
018600      perform  CC010-Scan-Bands  thru  CC010-Exit
018700               varying  Wt  from  1  by  1
018800               until    Wt  >  Ws-Band-Count
018900                    or  Ws-Matched = "Y".
019000*
019100      if       Ws-Matched = "N"
019200               move  1  to  Wt
019300               perform  CC020-Fallback-Band  thru  CC020-Exit.
019400  BB030-Exit.  exit.
019500*
019600  CC010-Scan-Bands.
019700      if       Wac010-Company-Type = "FINANCIAL"
019800               if  Ws-Ratio-Work not < FCT-Min-Ratio (Wt)
019900                   and Ws-Ratio-Work not > FCT-Max-Ratio (Wt)
020000                   move  FCT-Rating (Wt)  to  Wac010-Rating
020100                   move  FCT-Spread (Wt)  to  Wac010-Spread
020200                   move  "Y"              to  Ws-Matched
020300               end-if
020400      else
020500      if       Wac010-Company-Type = "LARGE-CAP"
020600               if  Ws-Ratio-Work not < LCT-Min-Ratio (Wt)
020700                   and Ws-Ratio-Work not > LCT-Max-Ratio (Wt)
020800                   move  LCT-Rating (Wt)  to  Wac010-Rating
020900                   move  LCT-Spread (Wt)  to  Wac010-Spread
021000                   move  "Y"              to  Ws-Matched
021100               end-if
021200      else
021300               if  Ws-Ratio-Work not < SCT-Min-Ratio (Wt)
021400                   and Ws-Ratio-Work not > SCT-Max-Ratio (Wt)
021500                   move  SCT-Rating (Wt)  to  Wac010-Rating
021600                   move  SCT-Spread (Wt)  to  Wac010-Spread
021700                   move  "Y"              to  Ws-Matched
021800               end-if.
021900  CC010-Exit.  exit.
022000*
022100  CC020-Fallback-Band.
022200      if       Wac010-Company-Type = "FINANCIAL"
022300               move  FCT-Rating (Wt)  to  Wac010-Rating
022400               move  FCT-Spread (Wt)  to  Wac010-Spread
022500      else
022600      if       Wac010-Company-Type = "LARGE-CAP"
022700               move  LCT-Rating (Wt)  to  Wac010-Rating
022800               move  LCT-Spread (Wt)  to  Wac010-Spread
022900      else
023000               move  SCT-Rating (Wt)  to  Wac010-Rating
023100               move  SCT-Spread (Wt)  to  Wac010-Spread.
023200  CC020-Exit.  exit.
023300*
023400**  Risk-free rate comes from the resident bond table via the
023500**  shared country-lookup utility, WACC015.
023600*
023700  BB040-Risk-Free.
023800      move     spaces             to  Ws-Lkp-Country.
023900      move     Wac010-RF-Country  to  Ws-Lkp-Country.
024000      move     "B"                to  Ws-Lkp-Choice.
024100      call     "wacc015"  using  Ws-Lookup-WS  WACC-Tables.
024200      if       Ws-Lkp-Found  =  "N"
024300               move  "Y"                    to  Wac010-Error-Flag
024400               move  "RISK FREE RATE NOT FOUND"
024500                                             to  Wac010-Reason
024600               go to  BB040-Exit.
024700      move     Ws-Lkp-Rate  to  Wac010-RF-Rate.
024800  BB040-Exit.  exit.
024900*
025000**  Tax rate must fall in the shop's standard 0-60% corridor.
025100*
025200  BB050-Tax-Check.
025300      if       Wac010-Tax-Rate-Pct  <  zero
025400         or    Wac010-Tax-Rate-Pct  >  60
025500               move  "Y"                    to  Wac010-Error-Flag
025600               move  "TAX RATE OUT OF RANGE"
025700                                             to  Wac010-Reason
025800               go to  BB050-Exit.
025900      compute  Ws-Tax-Work  rounded =
026000               Wac010-Tax-Rate-Pct  /  100.
026100      move     Ws-Tax-Work  to  Wac010-Tax-Rate.
026200  BB050-Exit.  exit.
026300*
026400**  Pre-tax cost = Rf + spread.  After-tax = pre-tax x (1 - rate).
026500*
026600  BB060-Final-Cost.
026700      add      Wac010-RF-Rate  Wac010-Spread
026800               giving  Wac010-Pretax-Cost.
026900      compute  Wac010-Cost-Of-Debt  rounded =
027000               Wac010-Pretax-Cost  *  ( 1  -  Wac010-Tax-Rate ).
027100  BB060-Exit.  exit.
