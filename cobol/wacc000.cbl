000100*****************************************************************
000200*                                                               *
000300*          Wacc Valuation Batch - Main Driver & Report          *
000400*                                                               *
000500*****************************************************************
000600*
000700  identification   division.
000800*========================
000900*
001000***
001100       Program-Id.         wacc000.
001200***
001300       Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400       Installation.       Applewood Computers.
001500       Date-Written.       10/11/1985.
001600       Date-Compiled.
001700       Security.           Copyright (C) 1976-2026, V B Coen.
001800*                        Distributed under the GNU General Public
001900*                        License. See the file COPYING for
002000*                        details.
002100***
002200*    Remarks.            Loads the resident rate and table files,
002300*                        reads the companies request file and
002400*                        drives the cost of debt, cost of equity
002500*                        and wacc combination engines for each
002600*                        company, writing the result file and the
002700*                        analysis report with its batch trailer.
002800***
002900*
003000* changes:
003100* 10/11/1985 vbc - Created, single pass, no price history yet.
003200* 20/05/1989 vbc - Bands split into separate sub-tables - see
003300*                  wswactbl change of the same date.
003400* 06/11/1998 vbc - Y2K readiness check - no date fields held on
003500*                  this driver, no change required.
003600* 14/02/2003 vbc - Added the Prices loader and cost of equity call
003700*                  for the new beta regression work.
003800* 16/04/2024 vbc - Copyright notice update superseding all
003900* previous
004000*                  notices.
004100* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004200* 21/10/2025 vbc - Re-cut as WACC000 for the WACC valuation batch,
004300*                  replacing the old vacation print shell, built
004400*                  in
004500*                  the MAPS family house style with Report Writer
004600*                  carried over from the vacation report.
004700* 03/11/2025 vbc - Debt report line was printing after-tax cost
004800*                  twice and never showed pre-tax cost or the tax
004900*                  rate - added Ws-Debt-Extra and corrected the
005000*                  column.  Wacc report never showed valn method,
005100*                  equity/debt/total value or the weighted equity
005200*                  and debt components - added Ws-Wacc-Extra and
005300*                  Wacc-Detail-2 to carry them.
005400*
005500******************************************************************
005600*
005700* Copyright Notice.
005800* ****************
005900*
006000* This notice supersedes all prior copyright notices & was updated
006100* 2024-04-16.
006200*
006300* These files and programs are part of the Applewood Computers
006400* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
006500* and later.
006600*
006700* This program is now free software; you can redistribute it
006800* and/or
006900* modify it under the terms listed here and of the GNU General
007000* Public
007100* License as published by the Free Software Foundation; version 3
007200* and later as revised for PERSONAL USAGE ONLY and that includes
007300* for
007400* use within a business but EXCLUDES repackaging or for Resale,
007500* Rental or Hire in ANY way.
007600*
007700* ACAS is distributed in the hope that it will be useful, but
007800* WITHOUT
007900* ANY WARRANTY; without even the implied warranty of
008000* MERCHANTABILITY
008100* or FITNESS FOR A PARTICULAR PURPOSE.
008200*
008300******************************************************************
008400*
008500  environment      division.
008600*========================
008700*
008800  copy  "envdiv.cob".
008900  input-output     section.
009000*-----------------------
009100  file-control.
009200      copy  "selwacrtb.cob".
009300      copy  "selwacbnd.cob".
009400      copy  "selwacerp.cob".
009500      copy  "selwacprc.cob".
009600      copy  "selwaccrq.cob".
009700      copy  "selwacwrs.cob".
009800      copy  "selwacrpt.cob".
009900*
010000  data             division.
010100*========================
010200  file             section.
010300*-----------------------
010400*
010500      copy  "fdwacrtb.cob".
010600      copy  "fdwacbnd.cob".
010700      copy  "fdwacerp.cob".
010800      copy  "fdwacprc.cob".
010900      copy  "fdwaccrq.cob".
011000      copy  "fdwacwrs.cob".
011100*
011200  fd   Report-File
011300       reports are  Wacc-Analysis-Report.
011400*
011500  working-storage  section.
011600*-----------------------
011700*
011800  01  Ws-File-Status-Block.
011900      03  WACC-Rtb-Status       PIC X(2).
012000      03  WACC-Bnd-Status       PIC X(2).
012100      03  WACC-Erp-Status       PIC X(2).
012200      03  WACC-Prc-Status       PIC X(2).
012300      03  WACC-Crq-Status       PIC X(2).
012400      03  WACC-Wrs-Status       PIC X(2).
012500      03  WACC-Rpt-Status       PIC X(2).
012600      03  filler                PIC X(06).
012700  01  Ws-Status-Redef redefines Ws-File-Status-Block.
012800      03  Ws-Status-All         PIC X(20).
012900*                            composite view, used by trace dumps.
013000*
013100  01  Ws-Counters.
013200      03  Ws-Recs-Read          PIC 9(5)      comp.
013300      03  Ws-Recs-Processed     PIC 9(5)      comp.
013400      03  Ws-Recs-Rejected      PIC 9(5)      comp.
013500      03  Ws-Wacc-Total         PIC S9(5)V9(6).
013600      03  Ws-Wacc-Average       PIC S9(1)V9(6).
013700  01  Ws-Counters-Redef redefines Ws-Counters.
013800      03  filler                PIC X(19).
013900*                            byte view, used by trace dumps only.
014000*
014100  01  Ws-Work-Fields.
014200      03  Ws-Normal-Rate        PIC 9(3)V9(6).
014300      03  Ws-Country-Key        PIC X(20).
014400      03  Ws-Eof-Switch         PIC X(1).
014500      03  Ws-Reject-Switch      PIC X(1).
014600      03  Ws-Reject-Reason      PIC X(30).
014700  01  Ws-Work-Redef redefines Ws-Work-Fields.
014800      03  filler                PIC X(55).
014900*                            byte view, used by trace dumps only.
015000*
015100*    Holds the equity-regression detail fields that WACC020
015200*    returns
015300*    but which have no place on the WACCOUT record itself -
015400*    printed
015500*    on the report only, see BB020-Run-Equity-Engine and
015600*    Equity-Detail-2.
015700*
015800  01  Ws-Equity-Extra.
015900      03  Ws-Eq-Observations    PIC 9(4)      comp.
016000      03  Ws-Eq-Alpha           PIC S9(2)V9(6).
016100      03  Ws-Eq-Correlation     PIC S9(1)V9(4).
016200      03  Ws-Eq-Std-Error       PIC 9(2)V9(6).
016300      03  Ws-Eq-T-Statistic     PIC S9(3)V9(4).
016400      03  Ws-Eq-ERP-Country     PIC X(20).
016500      03  filler                PIC X(03).
016600  01  Ws-Equity-Extra-Redef redefines Ws-Equity-Extra.
016700      03  filler                PIC X(40).
016800*                            byte view, used by trace dumps only.
016900*
017000*    Holds the two debt-engine fields that WACC010 returns but
017100*    which
017200*    have no place on the WACCOUT record itself - printed on the
017300*    report only, see BB010-Run-Debt-Engine and Debt-Detail.
017400*
017500  01  Ws-Debt-Extra.
017600      03  Ws-Dt-Pretax-Cost     PIC 9(1)V9(6).
017700      03  Ws-Dt-Tax-Rate        PIC 9(1)V9(6).
017800      03  filler                PIC X(02).
017900  01  Ws-Debt-Extra-Redef redefines Ws-Debt-Extra.
018000      03  filler                PIC X(16).
018100*                            byte view, used by trace dumps only.
018200*
018300*    Holds the wacc-engine valuation fields that WACC030 returns
018400*    but
018500*    which have no place on the WACCOUT record itself, plus the
018600*    weighted equity/debt components - printed on the report only,
018700*    see BB030-Run-Wacc-Engine and Wacc-Detail-2.
018800*
018900  01  Ws-Wacc-Extra.
019000      03  Ws-Wc-Valn-Method     PIC X(1).
019100      03  Ws-Wc-Equity-Value    PIC 9(13).
019200      03  Ws-Wc-Debt-Value      PIC 9(13).
019300      03  Ws-Wc-Total-Value     PIC 9(13).
019400      03  Ws-Wc-Equity-Comp     PIC 9(1)V9(6).
019500      03  Ws-Wc-Debt-Comp       PIC 9(1)V9(6).
019600      03  filler                PIC X(02).
019700  01  Ws-Wacc-Extra-Redef redefines Ws-Wacc-Extra.
019800      03  filler                PIC X(56).
019900*                            byte view, used by trace dumps only.
020000*
020100  77  Wl                        PIC S9(4)     comp.
020200  77  Wp                        PIC S9(4)     comp.
020300*
020400      copy  "wswactbl.cob".
020500*
020600      copy  "wswac010.cob".
020700      copy  "wswac020.cob".
020800      copy  "wswac030.cob".
020900*
021000  report           section.
021100*-----------------------
021200*
021300  RD  Wacc-Analysis-Report
021400      control      Final
021500      Page Limit   58
021600      Heading      1
021700      First Detail 5
021800      Last  Detail 56.
021900*
022000  01  Report-Page-Head  Type Page Heading.
022100      03  line  1.
022200          05  col   1     pic x(30)   value
022300                   "Applewood Computers".
022400          05  col 110     pic x(5)    value "Page ".
022500          05  col 115     pic zz9     source Page-Counter.
022600      03  line  2.
022700          05  col   1     pic x(40)   value
022800                   "Weighted Average Cost Of Capital Batch".
022900      03  line  4.
023000          05  col   1     pic x(10)   value "Ticker".
023100          05  col  14     pic x(30)   value "Company Name".
023200          05  col  48     pic x(9)    value "Type".
023300          05  col  60     pic x(18)   value "Market Cap".
023400*
023500  01  Company-Head  Type is detail.
023600      03  line  plus 2.
023700          05  col   1     pic x(10)         source CRQ-Ticker.
023800          05  col  14     pic x(30)
023900                                source  CRQ-Company-Name.
024000          05  col  48     pic x(9)
024100                                source  WRS-Company-Type.
024200          05  col  60     pic z,zzz,zzz,zzz,zz9
024300                                source  CRQ-Market-Cap.
024400*
024500  01  Debt-Detail  Type is detail.
024600      03  line  plus 1.
024700          05  col   3     pic x(24)   value
024800                   "Cost of debt   - rating".
024900          05  col  28     pic x(8)          source WRS-Rating.
025000          05  col  38     pic x(9)    value "coverage".
025100          05  col  48     pic zzz9.99
025200                                source  WRS-Coverage-Ratio.
025300      03  line  plus 1.
025400          05  col   3     pic x(24)   value
025500                   "  spread % / Rf % / pre".
025600          05  col  28     pic zz9.99        source WRS-Spread.
025700          05  col  38     pic zz9.99
025800                                source  WRS-Risk-Free-Rate.
025900          05  col  48     pic zz9.99
026000                                source  Ws-Dt-Pretax-Cost.
026100      03  line  plus 1.
026200          05  col   3     pic x(24)   value
026300                   "  tax rate % / after-tax".
026400          05  col  28     pic zz9.99
026500                                source  Ws-Dt-Tax-Rate.
026600          05  col  40     pic zz9.99
026700                                source  WRS-Cost-Of-Debt.
026800*
026900  01  Equity-Detail  Type is detail.
027000      03  line  plus 1.
027100          05  col   3     pic x(24)   value
027200                   "Cost of equity - beta".
027300          05  col  28     pic -z9.9999      source WRS-Beta.
027400          05  col  40     pic x(9)    value "r-sqrd".
027500          05  col  50     pic 9.9999        source WRS-R-Squared.
027600      03  line  plus 1.
027700          05  col   3     pic x(24)   value
027800                   "  erp % / cost of equity".
027900          05  col  28     pic zz9.99        source WRS-ERP.
028000          05  col  40     pic zz9.99
028100                                source  WRS-Cost-Of-Equity.
028200*
028300*    Second regression line - the items WACC020 also returns but
028400*    that
028500*    have no room on the WACCOUT record (see Ws-Equity-Extra
028600*    above).
028700*
028800  01  Equity-Detail-2  Type is detail.
028900      03  line  plus 1.
029000          05  col   3     pic x(24)   value
029100                   "  n / alpha / correl".
029200          05  col  28     pic zzz9
029300                                source  Ws-Eq-Observations.
029400          05  col  38     pic -9.999999
029500                                source  Ws-Eq-Alpha.
029600          05  col  50     pic -9.9999
029700                                source  Ws-Eq-Correlation.
029800      03  line  plus 1.
029900          05  col   3     pic x(24)   value
030000                   "  std err / t-stat / ccy".
030100          05  col  28     pic 9.999999
030200                                source  Ws-Eq-Std-Error.
030300          05  col  40     pic -zz9.9999
030400                                source  Ws-Eq-T-Statistic.
030500          05  col  53     pic x(20)
030600                                source  Ws-Eq-ERP-Country.
030700*
030800  01  Wacc-Detail  Type is detail.
030900      03  line  plus 1.
031000          05  col   3     pic x(24)   value
031100                   "Weights  - equity / debt".
031200          05  col  28     pic zz9.9%
031300                                source  WRS-Weight-Equity.
031400          05  col  40     pic zz9.9%
031500                                source  WRS-Weight-Debt.
031600      03  line  plus 1.
031700          05  col   3     pic x(24)   value
031800                   "Final weighted avg cost".
031900          05  col  28     pic zz9.99        source WRS-WACC.
032000*
032100*    Second wacc line - the valuation method and value build-up
032200*    that
032300*    WACC030 also returns but that have no room on the WACCOUT
032400*    record (see Ws-Wacc-Extra above), plus the two components
032500*    that
032600*    make up the blended rate shown on Wacc-Detail.
032700*
032800  01  Wacc-Detail-2  Type is detail.
032900      03  line  plus 1.
033000          05  col   3     pic x(24)   value
033100                   "  valn method / equity".
033200          05  col  28     pic x(1)
033300                                source  Ws-Wc-Valn-Method.
033400          05  col  38     pic z,zzz,zzz,zzz,zz9
033500                                source  Ws-Wc-Equity-Value.
033600      03  line  plus 1.
033700          05  col   3     pic x(24)   value
033800                   "  debt value / total".
033900          05  col  28     pic z,zzz,zzz,zzz,zz9
034000                                source  Ws-Wc-Debt-Value.
034100          05  col  48     pic z,zzz,zzz,zzz,zz9
034200                                source  Ws-Wc-Total-Value.
034300      03  line  plus 1.
034400          05  col   3     pic x(24)   value
034500                   "  wtd equity / wtd debt".
034600          05  col  28     pic zz9.99
034700                                source  Ws-Wc-Equity-Comp.
034800          05  col  40     pic zz9.99
034900                                source  Ws-Wc-Debt-Comp.
035000*
035100  01  Reject-Detail  Type is detail.
035200      03  line  plus 1.
035300          05  col   3     pic x(24)   value "** Rejected **".
035400          05  col  28     pic x(30)
035500                                source  Ws-Reject-Reason.
035600*
035700  01  type control Footing Final line plus 2.
035800      03  line  plus 1.
035900          05  col   1     pic x(24)   value "Records read".
036000          05  col  26     pic zzzz9         source Ws-Recs-Read.
036100      03  line  plus 1.
036200          05  col   1     pic x(24)   value "Records processed".
036300          05  col  26     pic zzzz9
036400                                source  Ws-Recs-Processed.
036500      03  line  plus 1.
036600          05  col   1     pic x(24)   value "Records rejected".
036700          05  col  26     pic zzzz9
036800                                source  Ws-Recs-Rejected.
036900      03  line  plus 1.
037000          05  col   1     pic x(24)   value "Average wacc %".
037100          05  col  26     pic z9.9999
037200                                source  Ws-Wacc-Average.
037300*
037400  procedure        division.
037500*=========================
037600*
037700  AA010-Main.
037800      perform  AA015-Initialise     thru  AA015-Exit.
037900      perform  AA020-Load-Ratings   thru  AA020-Exit.
038000      if       WACC-Large-Cap-Count = zero
038100         and   WACC-Small-Cap-Count = zero
038200         and   WACC-Financial-Count = zero
038300               display  "WACC000 - NO RATING BANDS - RUN ABORTED"
038400               go to  AA010-Exit.
038500      perform  AA030-Load-Bonds     thru  AA030-Exit.
038600      perform  AA040-Load-Erp       thru  AA040-Exit.
038700      perform  AA045-Load-Prices    thru  AA045-Exit.
038800      open     input   Companies-File.
038900      open     output  Waccout-File.
039000      open     output  Report-File.
039100      initiate Wacc-Analysis-Report.
039200      perform  AA050-Process-Company  thru  AA050-Exit
039300               until   Ws-Eof-Switch  =  "Y".
039400      if       Ws-Recs-Processed  >  zero
039500               compute  Ws-Wacc-Average  rounded =
039600                        Ws-Wacc-Total  /  Ws-Recs-Processed
039700      else
039800               move     zero  to  Ws-Wacc-Average.
039900      terminate Wacc-Analysis-Report.
040000      close    Companies-File  Waccout-File  Report-File.
040100  AA010-Exit.  stop run.
040200*
040300  AA015-Initialise.
040400      move     zero    to  Ws-Recs-Read  Ws-Recs-Processed
040500                            Ws-Recs-Rejected.
040600      move     zero    to  Ws-Wacc-Total  Ws-Wacc-Average.
040700      move     "N"     to  Ws-Eof-Switch.
040800  AA015-Exit.  exit.
040900*
041000**  No rating bands loaded is a fatal condition for the whole run,
041100**  not a per-company rejection.
041200*
041300  AA020-Load-Ratings.
041400      move     zero  to  WACC-Large-Cap-Count
041500                          WACC-Small-Cap-Count
041600                          WACC-Financial-Count.
041700      open     input  Ratings-File.
041800      if       WACC-Rtb-Status  not = "00"
041900               go to  AA020-Exit.
042000  AA020-Read.
042100      read     Ratings-File
042200               at end  go to  AA020-Close.
042300      evaluate RTB-Table-Type
042400        when   "L"
042500               add  1  to  WACC-Large-Cap-Count
042600               move  WACC-Large-Cap-Count  to  Wl
042700               move  RTB-Min-Ratio  to  LCT-Min-Ratio (Wl)
042800               move  RTB-Max-Ratio  to  LCT-Max-Ratio (Wl)
042900               move  RTB-Rating     to  LCT-Rating    (Wl)
043000               move  RTB-Spread     to  LCT-Spread    (Wl)
043100        when   "S"
043200               add  1  to  WACC-Small-Cap-Count
043300               move  WACC-Small-Cap-Count  to  Wl
043400               move  RTB-Min-Ratio  to  SCT-Min-Ratio (Wl)
043500               move  RTB-Max-Ratio  to  SCT-Max-Ratio (Wl)
043600               move  RTB-Rating     to  SCT-Rating    (Wl)
043700               move  RTB-Spread     to  SCT-Spread    (Wl)
043800        when   "F"
043900               add  1  to  WACC-Financial-Count
044000               move  WACC-Financial-Count  to  Wl
044100               move  RTB-Min-Ratio  to  FCT-Min-Ratio (Wl)
044200               move  RTB-Max-Ratio  to  FCT-Max-Ratio (Wl)
044300               move  RTB-Rating     to  FCT-Rating    (Wl)
044400               move  RTB-Spread     to  FCT-Spread    (Wl)
044500      end-evaluate.
044600      go to    AA020-Read.
044700  AA020-Close.
044800      close    Ratings-File.
044900  AA020-Exit.  exit.
045000*
045100**  A yield greater than 1 is treated as a whole percentage and
045200**  normalised to a decimal fraction, per the shop's long-standing
045300**  mixed-format bond file.
045400*
045500  AA030-Load-Bonds.
045600      move     zero  to  WACC-Bond-Count.
045700      open     input  Bonds-File.
045800      if       WACC-Bnd-Status  not = "00"
045900               go to  AA030-Exit.
046000  AA030-Read.
046100      read     Bonds-File
046200               at end  go to  AA030-Close.
046300      add      1  to  WACC-Bond-Count.
046400      move     WACC-Bond-Count  to  Wl.
046500      move     spaces            to  Ws-Country-Key.
046600      move     BND-Country       to  Ws-Country-Key.
046700      move     Ws-Country-Key    to  BNT-Country (Wl).
046800      move     BND-Yield-10Y      to  Ws-Normal-Rate.
046900      if       Ws-Normal-Rate  >  1
047000               compute  Ws-Normal-Rate  rounded =
047100                        Ws-Normal-Rate  /  100.
047200      move     Ws-Normal-Rate  to  BNT-Yield (Wl).
047300      go to    AA030-Read.
047400  AA030-Close.
047500      close    Bonds-File.
047600  AA030-Exit.  exit.
047700*
047800  AA040-Load-Erp.
047900      move     zero  to  WACC-ERP-Count.
048000      open     input  Erp-File.
048100      if       WACC-Erp-Status  not = "00"
048200               go to  AA040-Exit.
048300  AA040-Read.
048400      read     Erp-File
048500               at end  go to  AA040-Close.
048600      add      1  to  WACC-ERP-Count.
048700      move     WACC-ERP-Count  to  Wl.
048800      move     spaces           to  Ws-Country-Key.
048900      move     ERP-Country      to  Ws-Country-Key.
049000      move     Ws-Country-Key   to  ERT-Country (Wl).
049100      move     ERP-Value        to  ERT-Value   (Wl).
049200      go to    AA040-Read.
049300  AA040-Close.
049400      close    Erp-File.
049500  AA040-Exit.  exit.
049600*
049700**  Series flag on the record tells us which resident table the
049800**  price belongs in; both accumulate in ascending file order.
049900*
050000  AA045-Load-Prices.
050100      move     zero  to  WACC-Stock-Count  WACC-Index-Count.
050200      open     input  Prices-File.
050300      if       WACC-Prc-Status  not = "00"
050400               go to  AA045-Exit.
050500  AA045-Read.
050600      read     Prices-File
050700               at end  go to  AA045-Close.
050800      if       PRC-Series  =  "S"
050900               add  1  to  WACC-Stock-Count
051000               move WACC-Stock-Count  to  Wp
051100               move PRC-Price-Date    to  SPT-Date  (Wp)
051200               move PRC-Close-Price   to  SPT-Close (Wp)
051300      else
051400               add  1  to  WACC-Index-Count
051500               move WACC-Index-Count  to  Wp
051600               move PRC-Price-Date    to  IPT-Date  (Wp)
051700               move PRC-Close-Price   to  IPT-Close (Wp).
051800      go to    AA045-Read.
051900  AA045-Close.
052000      close    Prices-File.
052100  AA045-Exit.  exit.
052200*
052300**  One company record drives all three engines in turn; a failure
052400**  flagged by any engine stops that company and is reported as a
052500**  rejection, but the run continues with the next record.
052600*
052700  AA050-Process-Company.
052800      read     Companies-File
052900               at end  move "Y" to Ws-Eof-Switch
053000                        go to  AA050-Exit.
053100      add      1  to  Ws-Recs-Read.
053200      move     "N"     to  Ws-Reject-Switch.
053300      move     spaces  to  Ws-Reject-Reason.
053400      generate Company-Head.
053500      perform  BB010-Run-Debt-Engine    thru  BB010-Exit.
053600      if       Ws-Reject-Switch = "N"
053700               perform  BB020-Run-Equity-Engine  thru  BB020-Exit.
053800      if       Ws-Reject-Switch = "N"
053900               perform  BB030-Run-Wacc-Engine    thru  BB030-Exit.
054000      if       Ws-Reject-Switch = "Y"
054100               add  1  to  Ws-Recs-Rejected
054200               generate Reject-Detail
054300      else
054400               perform  BB040-Write-Result  thru  BB040-Exit
054500               add  1  to  Ws-Recs-Processed
054600               generate Debt-Detail
054700               generate Equity-Detail
054800               generate Equity-Detail-2
054900               generate Wacc-Detail
055000               generate Wacc-Detail-2.
055100  AA050-Exit.  exit.
055200*
055300  BB010-Run-Debt-Engine.
055400      move     CRQ-Market-Cap        to  Wac010-Market-Cap.
055500      move     CRQ-Financial-Flag    to  Wac010-Financial-Flag.
055600      move     CRQ-EBIT              to  Wac010-EBIT.
055700      move     CRQ-Interest-Expense  to  Wac010-Interest-Exp.
055800      move     CRQ-RF-Country        to  Wac010-RF-Country.
055900      move     CRQ-Tax-Rate-Pct      to  Wac010-Tax-Rate-Pct.
056000      call     "wacc010"  using  Wac010-WS  WACC-Tables.
056100      move     Wac010-Company-Type   to  WRS-Company-Type.
056200      move     Wac010-Coverage-Ratio to  WRS-Coverage-Ratio.
056300      move     Wac010-Rating         to  WRS-Rating.
056400      move     Wac010-Spread         to  WRS-Spread.
056500      move     Wac010-RF-Rate        to  WRS-Risk-Free-Rate.
056600      move     Wac010-Cost-Of-Debt   to  WRS-Cost-Of-Debt.
056700      move     Wac010-Pretax-Cost    to  Ws-Dt-Pretax-Cost.
056800      move     Wac010-Tax-Rate       to  Ws-Dt-Tax-Rate.
056900      if       Wac010-Error-Flag = "Y"
057000               move  "Y"              to  Ws-Reject-Switch
057100               move  Wac010-Reason    to  Ws-Reject-Reason.
057200  BB010-Exit.  exit.
057300*
057400  BB020-Run-Equity-Engine.
057500      move     CRQ-RF-Country   to  Wac020-RF-Country.
057600      move     CRQ-Index-Symbol to  Wac020-Index-Symbol.
057700      call     "wacc020"  using  Wac020-WS  WACC-Tables.
057800      move     Wac020-Beta            to  WRS-Beta.
057900      move     Wac020-R-Squared       to  WRS-R-Squared.
058000      move     Wac020-ERP             to  WRS-ERP.
058100      move     Wac020-Cost-Of-Equity  to  WRS-Cost-Of-Equity.
058200      move     Wac020-Observations    to  Ws-Eq-Observations.
058300      move     Wac020-Alpha           to  Ws-Eq-Alpha.
058400      move     Wac020-Correlation     to  Ws-Eq-Correlation.
058500      move     Wac020-Std-Error       to  Ws-Eq-Std-Error.
058600      move     Wac020-T-Statistic     to  Ws-Eq-T-Statistic.
058700      move     Wac020-ERP-Country     to  Ws-Eq-ERP-Country.
058800      if       Wac020-Error-Flag = "Y"
058900               move  "Y"              to  Ws-Reject-Switch
059000               move  Wac020-Reason    to  Ws-Reject-Reason.
059100  BB020-Exit.  exit.
059200*
059300  BB030-Run-Wacc-Engine.
059400      move     Wac020-Cost-Of-Equity  to  Wac030-Cost-Of-Equity.
059500      move     Wac010-Cost-Of-Debt    to  Wac030-Cost-Of-Debt.
059600      move     CRQ-Valuation-Method   to  Wac030-Valn-Method.
059700      move     CRQ-Market-Cap         to  Wac030-Market-Cap.
059800      move     CRQ-Book-Equity        to  Wac030-Book-Equity.
059900      move     CRQ-Book-Debt          to  Wac030-Book-Debt.
060000      move     CRQ-Interest-Expense   to  Wac030-Interest-Exp.
060100      move     CRQ-Debt-Maturity      to  Wac030-Debt-Maturity.
060200      call     "wacc030"  using  Wac030-WS.
060300      move     Wac030-Weight-Equity   to  WRS-Weight-Equity.
060400      move     Wac030-Weight-Debt     to  WRS-Weight-Debt.
060500      move     Wac030-WACC            to  WRS-WACC.
060600      move     Wac030-Valn-Method     to  Ws-Wc-Valn-Method.
060700      move     Wac030-Equity-Value    to  Ws-Wc-Equity-Value.
060800      move     Wac030-Debt-Value      to  Ws-Wc-Debt-Value.
060900      move     Wac030-Total-Value     to  Ws-Wc-Total-Value.
061000      compute  Ws-Wc-Equity-Comp  rounded =
061100               Wac030-Cost-Of-Equity  *  Wac030-Weight-Equity.
061200      compute  Ws-Wc-Debt-Comp    rounded =
061300               Wac030-Cost-Of-Debt    *  Wac030-Weight-Debt.
061400      if       Wac030-Error-Flag = "Y"
061500               move  "Y"              to  Ws-Reject-Switch
061600               move  Wac030-Reason    to  Ws-Reject-Reason
061700      else
061800               add   Wac030-WACC  to  Ws-Wacc-Total.
061900  BB030-Exit.  exit.
062000*
062100  BB040-Write-Result.
062200      move     CRQ-Ticker  to  WRS-Ticker.
062300      write    WACC-Result-Record.
062400  BB040-Exit.  exit.
