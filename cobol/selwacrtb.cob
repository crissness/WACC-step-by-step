000100* SELECT For Ratings File - synthetic rating bands.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300     SELECT RATINGS-FILE ASSIGN TO "RATINGS"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS  IS WACC-Rtb-Status.
