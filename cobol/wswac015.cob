000100***************************************************
000200*                                                 *
000300* Linkage Parameters For Wacc015                 *
000400*    Country Rate Lookup (Bond Yield / Erp)      *
000500*    Shared by Wacc010 and Wacc020               *
000600***************************************************
000700*
000800* 21/10/25 vbc - Created for WACC sub-system.
000900 01  Wac015-WS.
001000     03  Wac015-Country        PIC X(20).
001100*                            country, upper/trimmed by caller.
001200     03  Wac015-Table-Choice   PIC X(1).
001300*                            'B' = bond table, 'E' = erp table.
001400     03  Wac015-Rate           PIC 9(1)V9(6).
001500*                            rate/erp found, zero if not found.
001600     03  Wac015-Found          PIC X(1).
001700*                            'Y' found, 'N' not found, post alias.
001800     03  FILLER                PIC X(08).
