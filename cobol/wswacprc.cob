000100********************************************
000200*                                          *
000300*  Record Definition For Prices File      *
000400*     Stock / Index Price History         *
000500*     Sequential by Series then Date      *
000600********************************************
000700*  File size 19 bytes padded to 20 by filler.
000800*
000900* 14/03/86 vbc - Created.
001000* 27/02/92 vbc - CLOSE-PRICE widened to 9(7)V9(4) - some
001100*                indices now exceed the old 9(5)V9(4) limit.
001200* 04/11/98 vbc - Y2K readiness check - PRC-Price-Date already
001300*                carries the century, no change required.
001400* 16/04/24 vbc - Copyright notice update superseding all
001500*                previous notices.
001600* 21/10/25 vbc - Brought into the WACC sub-system.
001700*
001800 01  WACC-Price-Record.
001900     03  PRC-Series            PIC X(1).
002000*                                 'S' = stock, 'I' = index.
002100     03  PRC-Price-Date        PIC X(8).
002200*                                 yyyymmdd, ascending per series.
002300     03  PRC-Close-Price       PIC 9(7)V9(4).
002400*                                 adjusted closing price.
002500     03  FILLER                PIC X(04).
