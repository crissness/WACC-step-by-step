000100* FD For Waccout File - result records, output.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300  fd  Waccout-File.
000400  copy "wswacwrs.cob".
