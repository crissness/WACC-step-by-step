000100* SELECT For Bonds File - country 10 year yields.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300     SELECT BONDS-FILE   ASSIGN TO "BONDS"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS  IS WACC-Bnd-Status.
