000100***************************************************
000200*                                                 *
000300* Linkage Parameters For Wacc010                 *
000400*    Cost-Of-Debt Engine                         *
000500***************************************************
000600*
000700* 21/10/25 vbc - Created for WACC sub-system.
000800 01  Wac010-WS.
000900     03  Wac010-Market-Cap     PIC 9(13).
001000     03  Wac010-Financial-Flag PIC X(1).
001100     03  Wac010-EBIT           PIC S9(13).
001200     03  Wac010-Interest-Exp   PIC 9(13).
001300     03  Wac010-RF-Country     PIC X(20).
001400     03  Wac010-Tax-Rate-Pct   PIC 9(2)V9(2).
001500     03  Wac010-Company-Type   PIC X(9).
001600     03  Wac010-Coverage-Ratio PIC S9(5)V9(2).
001700     03  Wac010-Rating         PIC X(8).
001800     03  Wac010-Spread         PIC 9(1)V9(6).
001900     03  Wac010-RF-Rate        PIC 9(1)V9(6).
002000     03  Wac010-Pretax-Cost    PIC 9(1)V9(6).
002100     03  Wac010-Tax-Rate       PIC 9(1)V9(6).
002200     03  Wac010-Cost-Of-Debt   PIC 9(1)V9(6).
002300     03  Wac010-Error-Flag     PIC X(1).
002400*                            'Y' = record rejected, see
002500*                            Wac010-Reason.
002600     03  Wac010-Reason         PIC X(30).
002700     03  FILLER                PIC X(04).
