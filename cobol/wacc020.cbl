000100*****************************************************************
000200*                                                               *
000300*         Cost-Of-Equity Engine - Regression Beta & Capm        *
000400*                                                               *
000500*****************************************************************
000600*
000700  identification   division.
000800*========================
000900*
001000***
001100       Program-Id.         wacc020.
001200***
001300       Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001400       Installation.       Applewood Computers.
001500       Date-Written.       14/11/1985.
001600       Date-Compiled.
001700       Security.           Copyright (C) 1976-2026, V B Coen.
001800*                        Distributed under the GNU General Public
001900*                        License. See the file COPYING for
002000*                        details.
002100***
002200*    Remarks.            Pairs stock and index returns by date,
002300*    runs
002400*                        an ordinary-least-squares regression for
002500*                        beta, detects the Erp country from the
002600*                        index symbol and computes the Capm cost
002700*                        of
002800*                        equity for the WACC valuation batch.  Log
002900*                        and square-root are done by series/Newton
003000*                        iteration - no intrinsic FUNCTIONs, so it
003100*                        will run on the older compilers too.
003200***
003300*
003400* changes:
003500* 14/11/1985 vbc - Created, direct-map Erp countries only.
003600* 20/05/1989 vbc - Added the suffix-pattern Erp country detection
003700*                  for tickers that carry a market suffix.
003800* 06/11/1998 vbc - Y2K readiness check - no date fields compared
003900*                  numerically in this program, no change
004000*                  required.
004100* 12/02/2003 vbc - Regression now drops unmatched dates instead of
004200*                  abending - see BB010-Pair-Returns.
004300* 16/04/2024 vbc - Copyright notice update superseding all
004400* previous
004500*                  notices.
004600* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004700* 21/10/2025 vbc - New program for the WACC valuation batch, built
004800*                  in the MAPS family house style.
004900* 03/11/2025 vbc - Suffix check read a fixed column for the dot
005000* and
005100*                  missed short tickers like VOD.L - now splits on
005200*                  the dot itself.
005300*
005400******************************************************************
005500*
005600* Copyright Notice.
005700* ****************
005800*
005900* This notice supersedes all prior copyright notices & was updated
006000* 2024-04-16.
006100*
006200* These files and programs are part of the Applewood Computers
006300* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
006400* and later.
006500*
006600* This program is now free software; you can redistribute it
006700* and/or
006800* modify it under the terms listed here and of the GNU General
006900* Public
007000* License as published by the Free Software Foundation; version 3
007100* and later as revised for PERSONAL USAGE ONLY and that includes
007200* for
007300* use within a business but EXCLUDES repackaging or for Resale,
007400* Rental or Hire in ANY way.
007500*
007600* ACAS is distributed in the hope that it will be useful, but
007700* WITHOUT
007800* ANY WARRANTY; without even the implied warranty of
007900* MERCHANTABILITY
008000* or FITNESS FOR A PARTICULAR PURPOSE.
008100*
008200******************************************************************
008300*
008400  environment      division.
008500*========================
008600*
008700  copy  "envdiv.cob".
008800  input-output     section.
008900*-----------------------
009000*
009100  data             division.
009200*========================
009300  working-storage  section.
009400*-----------------------
009500*
009600  01  Ws-Return-Tabs.
009700      03  Ws-Pair-Count         PIC 9(4)      comp.
009800      03  Ws-Pair-Tab  occurs 500 times.
009900          05  Ws-Pair-Date      PIC X(8).
010000          05  Ws-Pair-X         PIC S9(3)V9(8).
010100          05  Ws-Pair-Y         PIC S9(3)V9(8).
010200  01  Ws-Pair-Redef redefines Ws-Return-Tabs.
010300      03  filler                PIC X(10004).
010400*                            byte view, used by trace dumps only.
010500*
010600  01  Ws-Ols-Fields.
010700      03  Ws-Sum-X              PIC S9(7)V9(8).
010800      03  Ws-Sum-Y              PIC S9(7)V9(8).
010900      03  Ws-Mean-X             PIC S9(3)V9(8).
011000      03  Ws-Mean-Y             PIC S9(3)V9(8).
011100      03  Ws-Sxy                PIC S9(7)V9(8).
011200      03  Ws-Sxx                PIC S9(7)V9(8).
011300      03  Ws-Syy                PIC S9(7)V9(8).
011400      03  Ws-Dx                 PIC S9(3)V9(8).
011500      03  Ws-Dy                 PIC S9(3)V9(8).
011600      03  Ws-Yhat               PIC S9(3)V9(8).
011700      03  Ws-Sum-Resid-Sq       PIC S9(7)V9(8).
011800      03  Ws-Var-Resid          PIC S9(7)V9(8).
011900  01  Ws-Ols-Redef redefines Ws-Ols-Fields.
012000      03  filler                PIC X(96).
012100*                            byte view, used by trace dumps only.
012200*
012300  01  Ws-Log-Fields.
012400      03  Ws-Ln-Input           PIC S9(3)V9(8).
012500      03  Ws-Ln-Result          PIC S9(3)V9(8).
012600      03  Ws-Ln-Y               PIC S9(3)V9(8).
012700      03  Ws-Ln-Y2              PIC S9(3)V9(8).
012800      03  Ws-Ln-Power           PIC S9(3)V9(8).
012900      03  Ws-Ln-Term            PIC S9(3)V9(8).
013000  01  Ws-Sqrt-Fields.
013100      03  Ws-Sqrt-Input         PIC S9(7)V9(8).
013200      03  Ws-Sqrt-Guess         PIC S9(7)V9(8).
013300      03  Ws-Sqrt-Temp          PIC S9(7)V9(8).
013400      03  Ws-Sqrt-Result        PIC S9(7)V9(8).
013500  01  Ws-Suffix-Area.
013600      03  Ws-Suffix             PIC X(4).
013700  01  Ws-Suffix-Redef redefines Ws-Suffix-Area.
013800      03  Ws-Suffix-Char        PIC X(1)  occurs  4.
013900*
014000*                            holds the ticker either side of the
014100*                            dot,
014200*                            whichever column it falls in - short
014300*                            tickers like VOD.L no longer lose it.
014400  01  Ws-Ticker-Split.
014500      03  Ws-Ticker-Body        PIC X(12).
014600      03  Ws-Ticker-Tail        PIC X(12).
014700*
014800  01  Ws-Lookup-WS.
014900      03  Ws-Lkp-Country        PIC X(20).
015000      03  Ws-Lkp-Choice         PIC X(1).
015100      03  Ws-Lkp-Rate           PIC 9(1)V9(6).
015200      03  Ws-Lkp-Found          PIC X(1).
015300      03  filler                PIC X(08).
015400*
015500  77  Wp                        PIC S9(4)     comp.
015600  77  Stk                       PIC S9(4)     comp.
015700  77  Idx                       PIC S9(4)     comp.
015800  77  Sqrt-Iter                 PIC S9(4)     comp.
015900  linkage          section.
016000*-----------------------
016100*
016200  copy  "wswac020.cob".
016300  copy  "wswactbl.cob".
016400*
016500  procedure        division  using  Wac020-WS  WACC-Tables.
016600*=========================================================
016700*
016800  AA010-Main.
016900      move     "N"      to  Wac020-Error-Flag.
017000      move     spaces   to  Wac020-Reason.
017100      perform  BB010-Pair-Returns    thru  BB010-Exit.
017200      if       Wac020-Observations  <  2
017300               move  "Y"  to  Wac020-Error-Flag
017400               move  "TOO FEW PRICE OBSERVATIONS"
017500                                     to  Wac020-Reason
017600               go to  AA010-Exit.
017700      perform  BB020-Ols-Regress     thru  BB020-Exit.
017800      perform  BB030-Erp-Country     thru  BB030-Exit.
017900      if       Wac020-Error-Flag = "Y"
018000               go to  AA010-Exit.
018100      perform  BB040-Lookups         thru  BB040-Exit.
018200      if       Wac020-Error-Flag = "Y"
018300               go to  AA010-Exit.
018400      compute  Wac020-Cost-Of-Equity  rounded =
018500               Wac020-RF-Rate  +  ( Wac020-Beta  *  Wac020-ERP ).
018600  AA010-Exit.   exit program.
018700*
018800**  Stock and index periods were loaded ascending by date into the
018900**  resident Wacc-Stock-Tab / Wacc-Index-Tab (Wacc000, AA045), one
019000**  row per period.  Walk both tables once, compute the log return
019100**  of each against its own prior period, and keep only the rows
019200**  whose dates agree in both series.
019300*
019400  BB010-Pair-Returns.
019500      move     zero  to  Ws-Pair-Count.
019600      move     zero  to  Wac020-Observations.
019700      move     1     to  Stk.
019800      move     1     to  Idx.
019900  BB010-Loop.
020000      if       Stk  >  WACC-Stock-Count
020100          or   Idx  >  WACC-Index-Count
020200               go to  BB010-Exit.
020300*
020400      if       SPT-Date (Stk)  <  IPT-Date (Idx)
020500               add  1  to  Stk
020600               go to  BB010-Loop.
020700      if       IPT-Date (Idx)  <  SPT-Date (Stk)
020800               add  1  to  Idx
020900               go to  BB010-Loop.
021000*
021100      if       Stk  =  1  or  Idx  =  1
021200               go to  CC010-Next-Pair.
021300*
021400      divide   SPT-Close (Stk)  by  SPT-Close (Stk - 1)
021500               giving  Ws-Ln-Input.
021600      perform  DD010-Natural-Log  thru  DD010-Exit.
021700      add      1  to  Ws-Pair-Count.
021800      move     Ws-Ln-Result   to  Ws-Pair-Y (Ws-Pair-Count).
021900      move     SPT-Date (Stk) to  Ws-Pair-Date (Ws-Pair-Count).
022000*
022100      divide   IPT-Close (Idx)  by  IPT-Close (Idx - 1)
022200               giving  Ws-Ln-Input.
022300      perform  DD010-Natural-Log  thru  DD010-Exit.
022400      move     Ws-Ln-Result   to  Ws-Pair-X (Ws-Pair-Count).
022500*
022600  CC010-Next-Pair.
022700      add      1  to  Stk.
022800      add      1  to  Idx.
022900      go to    BB010-Loop.
023000  BB010-Exit.
023100      move     Ws-Pair-Count  to  Wac020-Observations.
023200      exit.
023300*
023400**  Natural log by the standard (x-1)/(x+1) series - converges in
023500*a
023600**  handful of terms for x close to 1.0, which daily/periodic
023700*price
023800**  ratios always are.  Input Ws-Ln-Input, result Ws-Ln-Result.
023900*
024000  DD010-Natural-Log.
024100      divide   Ws-Ln-Input  -  1  by  Ws-Ln-Input  +  1
024200               giving  Ws-Ln-Y.
024300      multiply Ws-Ln-Y  by  Ws-Ln-Y  giving  Ws-Ln-Y2.
024400      move     Ws-Ln-Y  to  Ws-Ln-Result.
024500      move     Ws-Ln-Y  to  Ws-Ln-Power.
024600      multiply Ws-Ln-Power  by  Ws-Ln-Y2  giving  Ws-Ln-Power.
024700      divide   Ws-Ln-Power  by  3  giving  Ws-Ln-Term.
024800      add      Ws-Ln-Term  to  Ws-Ln-Result.
024900      multiply Ws-Ln-Power  by  Ws-Ln-Y2  giving  Ws-Ln-Power.
025000      divide   Ws-Ln-Power  by  5  giving  Ws-Ln-Term.
025100      add      Ws-Ln-Term  to  Ws-Ln-Result.
025200      multiply Ws-Ln-Power  by  Ws-Ln-Y2  giving  Ws-Ln-Power.
025300      divide   Ws-Ln-Power  by  7  giving  Ws-Ln-Term.
025400      add      Ws-Ln-Term  to  Ws-Ln-Result.
025500      multiply Ws-Ln-Power  by  Ws-Ln-Y2  giving  Ws-Ln-Power.
025600      divide   Ws-Ln-Power  by  9  giving  Ws-Ln-Term.
025700      add      Ws-Ln-Term  to  Ws-Ln-Result.
025800      multiply 2  by  Ws-Ln-Result  giving  Ws-Ln-Result.
025900  DD010-Exit.  exit.
026000*
026100**  Square root by Newton-Raphson - twelve halvings is ample for
026200**  the six-decimal precision this batch carries.  Input
026300**  Ws-Sqrt-Input, result Ws-Sqrt-Result.
026400*
026500  EE010-Square-Root.
026600      if       Ws-Sqrt-Input  =  zero
026700               move  zero  to  Ws-Sqrt-Result
026800               go to  EE010-Exit.
026900      divide   Ws-Sqrt-Input  by  2  giving  Ws-Sqrt-Guess.
027000      if       Ws-Sqrt-Guess  =  zero
027100               move  1  to  Ws-Sqrt-Guess.
027200      perform  EE020-Newton-Step  thru  EE020-Exit
027300               varying  Sqrt-Iter  from  1  by  1
027400               until    Sqrt-Iter > 12.
027500      move     Ws-Sqrt-Guess  to  Ws-Sqrt-Result.
027600  EE010-Exit.  exit.
027700*
027800  EE020-Newton-Step.
027900      divide   Ws-Sqrt-Input  by  Ws-Sqrt-Guess
028000               giving  Ws-Sqrt-Temp.
028100      add      Ws-Sqrt-Guess  Ws-Sqrt-Temp  giving  Ws-Sqrt-Guess.
028200      divide   Ws-Sqrt-Guess  by  2  giving  Ws-Sqrt-Guess.
028300  EE020-Exit.  exit.
028400*
028500**  Standard OLS over the paired log-returns - slope, intercept,
028600**  correlation, R-squared, standard error of slope and t-stat.
028700**  Three passes: means, sums of squares/cross-products, then
028800**  residuals once beta and alpha are known.
028900*
029000  BB020-Ols-Regress.
029100      move     zero  to  Ws-Sum-X  Ws-Sum-Y.
029200      perform  CC020-Sum-Pass  thru  CC020-Exit
029300               varying  Wp  from  1  by  1
029400               until    Wp > Ws-Pair-Count.
029500      divide   Ws-Sum-X  by  Ws-Pair-Count  giving  Ws-Mean-X.
029600      divide   Ws-Sum-Y  by  Ws-Pair-Count  giving  Ws-Mean-Y.
029700*
029800      move     zero  to  Ws-Sxy  Ws-Sxx  Ws-Syy.
029900      perform  CC030-Devn-Pass  thru  CC030-Exit
030000               varying  Wp  from  1  by  1
030100               until    Wp > Ws-Pair-Count.
030200*
030300      if       Ws-Sxx  =  zero
030400               move  zero  to  Wac020-Beta
030500               move  zero  to  Wac020-Alpha
030600               move  zero  to  Wac020-Correlation
030700               move  zero  to  Wac020-R-Squared
030800               move  zero  to  Wac020-Std-Error
030900               move  zero  to  Wac020-T-Statistic
031000               go to  BB020-Exit.
031100*
031200      divide   Ws-Sxy  by  Ws-Sxx  giving  Wac020-Beta  rounded.
031300      compute  Wac020-Alpha  rounded =
031400               Ws-Mean-Y  -  ( Wac020-Beta  *  Ws-Mean-X ).
031500*
031600      multiply Ws-Sxx  by  Ws-Syy  giving  Ws-Sqrt-Input.
031700      perform  EE010-Square-Root  thru  EE010-Exit.
031800      if       Ws-Sqrt-Result  =  zero
031900               move  zero  to  Wac020-Correlation
032000      else
032100               divide  Ws-Sxy  by  Ws-Sqrt-Result
032200                       giving  Wac020-Correlation  rounded.
032300      multiply Wac020-Correlation  by  Wac020-Correlation
032400               giving  Wac020-R-Squared  rounded.
032500*
032600      move     zero  to  Ws-Sum-Resid-Sq.
032700      perform  CC040-Resid-Pass  thru  CC040-Exit
032800               varying  Wp  from  1  by  1
032900               until    Wp > Ws-Pair-Count.
033000*
033100      if       Ws-Pair-Count  >  2
033200               divide  Ws-Sum-Resid-Sq  by  ( Ws-Pair-Count - 2 )
033300                       giving  Ws-Var-Resid
033400               divide  Ws-Var-Resid  by  Ws-Sxx
033500                       giving  Ws-Sqrt-Input
033600               perform  EE010-Square-Root  thru  EE010-Exit
033700               move    Ws-Sqrt-Result  to  Wac020-Std-Error
033800      else
033900               move    zero  to  Wac020-Std-Error.
034000*
034100      if       Wac020-Std-Error  =  zero
034200               move  zero  to  Wac020-T-Statistic
034300      else
034400               divide  Wac020-Beta  by  Wac020-Std-Error
034500                       giving  Wac020-T-Statistic  rounded.
034600  BB020-Exit.  exit.
034700*
034800  CC020-Sum-Pass.
034900      add      Ws-Pair-X (Wp)  to  Ws-Sum-X.
035000      add      Ws-Pair-Y (Wp)  to  Ws-Sum-Y.
035100  CC020-Exit.  exit.
035200*
035300  CC030-Devn-Pass.
035400      subtract Ws-Mean-X  from  Ws-Pair-X (Wp)  giving  Ws-Dx.
035500      subtract Ws-Mean-Y  from  Ws-Pair-Y (Wp)  giving  Ws-Dy.
035600      compute  Ws-Sxy  =  Ws-Sxy  +  ( Ws-Dx  *  Ws-Dy ).
035700      compute  Ws-Sxx  =  Ws-Sxx  +  ( Ws-Dx  *  Ws-Dx ).
035800      compute  Ws-Syy  =  Ws-Syy  +  ( Ws-Dy  *  Ws-Dy ).
035900  CC030-Exit.  exit.
036000*
036100  CC040-Resid-Pass.
036200      compute  Ws-Yhat  =
036300               Wac020-Alpha  +
036400               ( Wac020-Beta  *  Ws-Pair-X (Wp) ).
036500      subtract Ws-Yhat  from  Ws-Pair-Y (Wp)  giving  Ws-Dy.
036600      compute  Ws-Sum-Resid-Sq  =
036700               Ws-Sum-Resid-Sq  +  ( Ws-Dy  *  Ws-Dy ).
036800  CC040-Exit.  exit.
036900*
037000**  Direct ticker-to-country map first; tickers not in the direct
037100**  list fall through to a suffix check on the last few characters
037200**  of the index symbol.
037300*
037400  BB030-Erp-Country.
037500      move     spaces  to  Wac020-ERP-Country.
037600      evaluate Wac020-Index-Symbol
037700          when "^GSPC"      when "^DJI"    when "^IXIC"
037800               move  "UNITED STATES"  to  Wac020-ERP-Country
037900          when "^GDAXI"
038000               move  "GERMANY"        to  Wac020-ERP-Country
038100          when "^FCHI"
038200               move  "FRANCE"         to  Wac020-ERP-Country
038300          when "FTSEMIB.MI"
038400               move  "ITALY"          to  Wac020-ERP-Country
038500          when "^FTSE"
038600               move  "UNITED KINGDOM" to  Wac020-ERP-Country
038700          when "^AEX"
038800               move  "NETHERLANDS"    to  Wac020-ERP-Country
038900          when "^SSMI"
039000               move  "SWITZERLAND"    to  Wac020-ERP-Country
039100          when "^IBEX"
039200               move  "SPAIN"          to  Wac020-ERP-Country
039300          when "^N225"
039400               move  "JAPAN"          to  Wac020-ERP-Country
039500          when "^AORD"
039600               move  "AUSTRALIA"      to  Wac020-ERP-Country
039700          when "^GSPTSE"
039800               move  "CANADA"         to  Wac020-ERP-Country
039900          when "^BVSP"
040000               move  "BRAZIL"         to  Wac020-ERP-Country
040100          when "^MXX"
040200               move  "MEXICO"         to  Wac020-ERP-Country
040300          when other
040400               perform  CC050-Suffix-Check  thru  CC050-Exit.
040500*
040600      if       Wac020-ERP-Country  =  spaces
040700               move  "Y"  to  Wac020-Error-Flag
040800               move  "ERP COUNTRY NOT DETECTED" to Wac020-Reason.
040900  BB030-Exit.  exit.
041000*
041100**  Last two or three characters of the symbol after the dot carry
041200**  the exchange suffix - ".MI", ".DE", ".PA", ".L", ".AS", ".SW",
041300**  ".TO" and ".AX" are the only ones this batch is asked to know.
041400**  The dot does not sit in the same column for every ticker - a
041500**  short one like VOD.L has it in column 4, RDSA.AS in column 5 -
041600**  so split on the dot itself instead of reading a fixed column.
041700*
041800  CC050-Suffix-Check.
041900      move     spaces  to  Ws-Suffix-Area  Ws-Ticker-Split.
042000      unstring Wac020-Index-Symbol  delimited by  "."
042100               into  Ws-Ticker-Body  Ws-Ticker-Tail.
042200      move     "."  to  Ws-Suffix (1:1).
042300      move     Ws-Ticker-Tail (1:3)  to  Ws-Suffix (2:3).
042400      if       Ws-Suffix (1:3)  =  ".MI"
042500               move  "ITALY"          to  Wac020-ERP-Country
042600      else if  Ws-Suffix (1:3)  =  ".DE"
042700               move  "GERMANY"        to  Wac020-ERP-Country
042800      else if  Ws-Suffix (1:3)  =  ".PA"
042900               move  "FRANCE"         to  Wac020-ERP-Country
043000      else if  Ws-Suffix (1:3)  =  ".AS"
043100               move  "NETHERLANDS"    to  Wac020-ERP-Country
043200      else if  Ws-Suffix (1:3)  =  ".SW"
043300               move  "SWITZERLAND"    to  Wac020-ERP-Country
043400      else if  Ws-Suffix (1:3)  =  ".TO"
043500               move  "CANADA"         to  Wac020-ERP-Country
043600      else if  Ws-Suffix (1:3)  =  ".AX"
043700               move  "AUSTRALIA"      to  Wac020-ERP-Country
043800      else if  Ws-Suffix (1:2)  =  ".L"
043900               move  "UNITED KINGDOM" to  Wac020-ERP-Country.
044000  CC050-Exit.  exit.
044100*
044200**  Risk-free rate from the bond table, Erp from the Erp table -
044300**  both through the shared country-lookup utility, WACC015.
044400*
044500  BB040-Lookups.
044600      move     spaces              to  Ws-Lkp-Country.
044700      move     Wac020-RF-Country   to  Ws-Lkp-Country.
044800      move     "B"                 to  Ws-Lkp-Choice.
044900      call     "wacc015"  using  Ws-Lookup-WS  WACC-Tables.
045000      if       Ws-Lkp-Found  =  "N"
045100               move  "Y" to Wac020-Error-Flag
045200               move  "RISK FREE RATE NOT FOUND" to Wac020-Reason
045300               go to  BB040-Exit.
045400      move     Ws-Lkp-Rate  to  Wac020-RF-Rate.
045500*
045600      move     spaces              to  Ws-Lkp-Country.
045700      move     Wac020-ERP-Country  to  Ws-Lkp-Country.
045800      move     "E"                 to  Ws-Lkp-Choice.
045900      call     "wacc015"  using  Ws-Lookup-WS  WACC-Tables.
046000      if       Ws-Lkp-Found  =  "N"
046100               move  "Y" to Wac020-Error-Flag
046200               move  "ERP NOT FOUND FOR COUNTRY" to Wac020-Reason
046300               go to  BB040-Exit.
046400      move     Ws-Lkp-Rate  to  Wac020-ERP.
046500  BB040-Exit.  exit.
