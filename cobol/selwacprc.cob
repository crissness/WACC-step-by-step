000100* SELECT For Prices File - stock/index price history.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300     SELECT PRICES-FILE  ASSIGN TO "PRICES"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS  IS WACC-Prc-Status.
