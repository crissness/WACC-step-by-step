000100* FD For Erp File - country equity risk premiums.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300  fd  Erp-File.
000400  copy "wswacerp.cob".
