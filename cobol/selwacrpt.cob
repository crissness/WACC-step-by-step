000100* SELECT For the WACC Analysis Report print file, 132 print.
000200* 21/10/25 vbc - Created for WACC sub-system.
000300     SELECT REPORT-FILE  ASSIGN TO "WACRPT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS  IS WACC-Rpt-Status.
